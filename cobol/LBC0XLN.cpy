000100******************************************************************
000200*                                                                *
000300* CONTROL BLOCK NAME = LBC0XLN                                   *
000400*                                                                *
000500* DESCRIPTIVE NAME = LIBRARY CIRCULATION BATCH -                 *
000600*                    BORROW (LOAN) RECORD                        *
000700*                                                                *
000800*-----------------------------------------------------------------
000900*                                                                *
001000* FUNCTION =                                                     *
001100*      LAYOUT OF ONE RECORD ON THE LOANS FILE.  ONE RECORD IS    *
001200*      APPENDED EACH TIME A BOOK IS BORROWED AND IS NEVER        *
001300*      DELETED - A RETURN UPDATES RETURN-DATE ON THE EXISTING    *
001400*      RECORD RATHER THAN WRITING A NEW ONE.  FILE ORDER IS      *
001500*      CHRONOLOGICAL (APPEND ORDER) AND DOUBLES AS "HISTORY      *
001600*      ORDER" FOR THE PATRON STATUS REPORT - DO NOT RE-SEQUENCE  *
001700*      THIS FILE.                                                *
001800*                                                                *
001900*-----------------------------------------------------------------
002000*                                                                *
002100* CHANGE ACTIVITY :                                               *
002200*      $SEG(LBC0XLN),COMP(CIRC),PROD(LIBSYS   ):                 *
002300*                                                                *
002400*   PN= REASON   REL YYMMDD HDXXIII : REMARKS                     *
002500*   $D0= CIRC0001 100 930714 HD MEW  : NEW LOAN RECORD LAYOUT     *
002600*   $D1= CIRC0061 110 981109 HD MEW  : Y2K - DATES WIDENED FROM   *
002700*         6-BYTE YYMMDD TO 8-BYTE YYYYMMDD ON ALL THREE DATE     *
002800*         FIELDS BELOW.  CONVERSION RUN CIRCB999 DONE ONE TIME   *
002900*         OVER THE WEEKEND OF 981107.                            *
003000*   $D2= CIRC0075 111 000214 HD RSK  : RETURN-DATE OF ZERO NOW    *
003100*         MEANS "STILL OUT" EVERYWHERE, NOT JUST SPACES - SEE    *
003200*         LBC0XFEE                                               *
003300*                                                                *
003400******************************************************************
003500 01  LOAN-RECORD.
003600*        BORROWING PATRON'S LIBRARY CARD NUMBER - ALWAYS 6
003700*        NUMERIC CHARACTERS, VALIDATED BY THE CALLING PROGRAM
003800*        BEFORE A LOAN RECORD IS EVER WRITTEN.
003900     05  LOAN-PATRON-ID              PIC X(06).
004000*        BOOK-ID OF THE BORROWED TITLE - MATCHES BOOK-ID ON
004100*        THE BOOKS MASTER.
004200     05  LOAN-BOOK-ID                PIC 9(06).
004300*        DATE BORROWED, YYYYMMDD - THE RUN DATE OF THE BATCH
004400*        THAT PROCESSED THE BORROW TRANSACTION.
004500     05  BORROW-DATE                 PIC 9(08).
004600*        DUE-DATE = BORROW-DATE PLUS 14 CALENDAR DAYS.
004700     05  DUE-DATE                    PIC 9(08).
004800*        DATE RETURNED, YYYYMMDD.  ZERO (ALL-NUMERIC, NOT
004900*        SPACES) WHILE THE BOOK IS STILL OUT - SEE $D2 ABOVE.
005000     05  RETURN-DATE                 PIC 9(08).
