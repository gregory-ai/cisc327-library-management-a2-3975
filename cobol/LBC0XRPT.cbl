000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LBC0XRPT.
000300 AUTHOR.        T L FENWICK.
000400 INSTALLATION.  LIBSYS DATA CENTER.
000500 DATE-WRITTEN.  OCTOBER 1995.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900*-----------------------------------------------------------------
001000*
001100* MODULE NAME = LBC0XRPT
001200*
001300* DESCRIPTIVE NAME = LIBRARY CIRCULATION BATCH -
001400*                    PATRON STATUS REPORT
001500*
001600* FUNCTION =
001700*      BUILDS THE FULL PRINT BLOCK FOR ONE PATRON - A HEADER,
001800*      THE "CURRENTLY BORROWED" SECTION (ONE LINE PER OPEN LOAN,
001900*      WITH THE LATE FEE OWED ON EACH OVERDUE ONE ADDED INTO A
002000*      RUNNING TOTAL), THE "BORROWING HISTORY" SECTION (EVERY
002100*      LOAN THE PATRON HAS EVER HAD, OPEN OR CLOSED, IN FILE
002200*      ORDER) AND A TRAILER WITH THE OPEN-LOAN COUNT AND THE
002300*      TOTAL FEES OWED.  CALLED ONCE PER 01STAT TRANSACTION.
002400*
002500*      NOTE FOR MAINTAINERS - CA-FEE-PARMS AND CA-STATUS-PARMS
002600*      ARE BOTH REDEFINITIONS OF THE SAME CA-REQUEST-SPECIFIC
002700*      BYTES (SEE LBC0XCA).  CALLING LBC0XFEE OVERLAYS
002800*      CA-STA-OPEN-COUNT AND CA-STA-TOTAL-FEES, SO THIS MODULE
002900*      KEEPS ITS OWN WS-RPT-OPEN-COUNT / WS-RPT-TOTAL-FEES
003000*      RUNNING TOTALS AND ONLY MOVES THEM INTO THE PARAMETER
003100*      AREA ONCE, JUST BEFORE RETURNING.
003200*
003300*-----------------------------------------------------------------
003400*
003500* ENTRY POINT = LBC0XRPT
003600*
003700*-----------------------------------------------------------------
003800* CHANGE ACTIVITY :
003900*      $MOD(LBC0XRPT),COMP(CIRC),PROD(LIBSYS   ):
004000*
004100*   PN= REASON   REL YYMMDD HDXXIII : REMARKS
004200*   $D0= CIRC0040 105 960602 HD TLF  : NEW - PATRON STATUS REPORT
004300*         REQUESTED BY THE CIRCULATION DESK SUPERVISOR
004400*   $D1= CIRC0075 111 000214 HD RSK  : HISTORY SECTION NOW SHOWS
004500*         "STILL OUT" RATHER THAN A BLANK RETURN DATE - SEE
004600*         LBC0XLN $D2
004700*   $D2= CIRC0118 135 110415 HD TLF  : OUTPUT NOW BUILT IN THE
004800*         SHARED PRINT-LINE TABLE INSTEAD OF A FIXED 40-LINE
004900*         AREA OF ITS OWN - A HEAVY BORROWER'S HISTORY HAD
005000*         STARTED OVERFLOWING IT - SEE LBC0XCA $D4
005050*   $D3= CIRC0096 136 110928 HD MEW  : AUDITOR FLAGGED $D1 AS
005060*         NON-STANDARD - HISTORY REPORT FORMAT CALLS FOR A BLANK
005070*         RETURN-DATE COLUMN ON AN OPEN LOAN, NOT DESCRIPTIVE
005080*         TEXT.  "STILL OUT" REMOVED, COLUMN NOW SPACES.
005100*
005200******************************************************************
005300 ENVIRONMENT DIVISION.
005700*
005800 DATA DIVISION.
005900 WORKING-STORAGE SECTION.
006000 01  WS-HEADER.
006100     05  WS-EYECATCHER           PIC X(16)
006200                                  VALUE 'LBC0XRPT------WS'.
006300     05  FILLER                  PIC X(01).
006400 01  WS-WORKFIELDS.
006500     05  WS-SUB                  PIC S9(04) COMP.
006550     05  WS-REPLY-SUB            PIC S9(04) COMP.
006600     05  WS-RPT-PATRON-ID        PIC X(06).
006700     05  WS-RPT-OPEN-COUNT       PIC 9(02) VALUE ZERO.
006800     05  WS-RPT-TOTAL-FEES       PIC S9(04)V99 VALUE ZERO.
006900     05  WS-OVERDUE-FLAG         PIC X(01).
007000     05  WS-LOAN-TITLE           PIC X(200).
007100     05  WS-LOAN-AUTHOR          PIC X(100).
007150     05  FILLER                  PIC X(04) VALUE SPACES.
007200*
007300*    DATE-DASH FORMATTING WORK AREA - SHARED BY BOTH SECTIONS.
007400 01  WS-FMT-DATE-IN              PIC 9(08).
007500 01  WS-FMT-DATE-IN-R REDEFINES WS-FMT-DATE-IN.
007600     05  WS-FMT-YYYY             PIC 9(04).
007700     05  WS-FMT-MM               PIC 9(02).
007800     05  WS-FMT-DD               PIC 9(02).
007900 01  WS-FMT-DATE-OUT             PIC X(10).
008000*
008100*    TRAILER EDIT FIELDS.
008200 01  WS-TRAILER-COUNT-EDIT       PIC ZZ9.
008300 01  WS-TRAILER-FEE-EDIT         PIC $Z,ZZ9.99.
008400*
008500*    REPORT LINE LAYOUTS - THESE COLUMN POSITIONS ARE HOUSE
008600*    STYLE, NOT DICTATED BY THE CATALOG OFFICE.
008700 01  WS-HEADING-LINE.
008800     05  FILLER                  PIC X(22)
008900                            VALUE 'PATRON STATUS REPORT '.
009000     05  FILLER                  PIC X(12) VALUE 'PATRON ID: '.
009100     05  WS-HL-PATRON-ID         PIC X(06).
009200     05  FILLER                  PIC X(92) VALUE SPACES.
009300 01  WS-SECTION-LINE.
009400     05  WS-SEC-TITLE            PIC X(30).
009500     05  FILLER                  PIC X(102) VALUE SPACES.
009600 01  WS-OPEN-COL-HDR-LINE.
009700     05  FILLER PIC X(70) VALUE
009800         'BOOK-ID TITLE                                    '.
009900     05  FILLER PIC X(62) VALUE
010000         'AUTHOR                    DUE DATE    OVERDUE'.
010100 01  WS-HIST-COL-HDR-LINE.
010200     05  FILLER PIC X(70) VALUE
010300         'BOOK-ID TITLE                                    '.
010400     05  FILLER PIC X(62) VALUE
010500         'AUTHOR                    BORROW DATE  DUE DATE    RETURN DATE'.
010600 01  WS-OPEN-LOAN-LINE.
010700     05  WS-OL-BOOK-ID           PIC 9(06).
010800     05  FILLER                  PIC X(01) VALUE SPACES.
010900     05  WS-OL-TITLE             PIC X(40).
011000     05  FILLER                  PIC X(01) VALUE SPACES.
011100     05  WS-OL-AUTHOR            PIC X(25).
011200     05  FILLER                  PIC X(01) VALUE SPACES.
011300     05  WS-OL-DUE-DATE          PIC X(10).
011400     05  FILLER                  PIC X(04) VALUE SPACES.
011500     05  WS-OL-OVERDUE           PIC X(01).
011600     05  FILLER                  PIC X(43) VALUE SPACES.
011700 01  WS-HIST-LINE.
011800     05  WS-HS-BOOK-ID           PIC 9(06).
011900     05  FILLER                  PIC X(01) VALUE SPACES.
012000     05  WS-HS-TITLE             PIC X(40).
012100     05  FILLER                  PIC X(01) VALUE SPACES.
012200     05  WS-HS-AUTHOR            PIC X(25).
012300     05  FILLER                  PIC X(01) VALUE SPACES.
012400     05  WS-HS-BORROW-DATE       PIC X(10).
012500     05  FILLER                  PIC X(02) VALUE SPACES.
012600     05  WS-HS-DUE-DATE          PIC X(10).
012700     05  FILLER                  PIC X(02) VALUE SPACES.
012800     05  WS-HS-RETURN-DATE       PIC X(10).
012900     05  FILLER                  PIC X(23) VALUE SPACES.
013000 01  WS-TRAILER-LINE-1.
013100     05  FILLER                  PIC X(26)
013200                       VALUE 'BOOKS CURRENTLY BORROWED: '.
013300     05  WS-TR1-COUNT            PIC X(03).
013400     05  FILLER                  PIC X(103) VALUE SPACES.
013500 01  WS-TRAILER-LINE-2.
013600     05  FILLER                  PIC X(22)
013700                       VALUE 'TOTAL LATE FEES OWED: '.
013800     05  WS-TR2-FEES             PIC X(09).
013900     05  FILLER                  PIC X(101) VALUE SPACES.
014000*
014100 LINKAGE SECTION.
014200     COPY LBC0XCA.
014300*
014400******************************************************************
014500*    P R O C E D U R E S
014600******************************************************************
014700 PROCEDURE DIVISION USING CA-PARM-AREA
014800                           CAT-TABLE-AREA
014900                           LOAN-TABLE-AREA
015000                           RPT-LINE-TABLE-AREA.
015100*
015200 6000-BUILD-STATUS-REPORT.
015300     MOVE CA-STA-PATRON-ID TO WS-RPT-PATRON-ID.
015400     MOVE ZERO TO WS-RPT-OPEN-COUNT.
015500     MOVE ZERO TO WS-RPT-TOTAL-FEES.
015600     PERFORM 6050-WRITE-HEADING THRU 6050-EXIT.
015700     PERFORM 6100-OPEN-LOANS-PASS THRU 6100-EXIT.
015800     PERFORM 6200-HISTORY-PASS THRU 6200-EXIT.
015900     PERFORM 6300-WRITE-TRAILER THRU 6300-EXIT.
016000     MOVE WS-RPT-OPEN-COUNT  TO CA-STA-OPEN-COUNT.
016100     MOVE WS-RPT-TOTAL-FEES  TO CA-STA-TOTAL-FEES.
016200     MOVE 'Y' TO CA-OP-SUCCESS.
016300     MOVE SPACES TO CA-OP-MESSAGE.
016400     MOVE "Successfully retrieved patron's status report."
016450         TO CA-OP-MESSAGE.
016500 6000-EXIT.
016600     EXIT.
016700*-----------------------------------------------------------------
016800 6050-WRITE-HEADING.
016900     MOVE SPACES TO WS-HEADING-LINE.
017000     MOVE WS-RPT-PATRON-ID TO WS-HL-PATRON-ID.
017100     PERFORM 6900-ADD-LINE THRU 6900-EXIT.
017200     MOVE SPACES TO WS-SECTION-LINE.
017300     MOVE 'CURRENTLY BORROWED' TO WS-SEC-TITLE.
017400     PERFORM 6910-ADD-SECTION-LINE THRU 6910-EXIT.
017600     PERFORM 6920-ADD-OPEN-COL-HDR THRU 6920-EXIT.
017700 6050-EXIT.
017800     EXIT.
017900*-----------------------------------------------------------------
018000*
018100*    OPEN-LOANS-PASS - ONE LINE PER LOAN THIS PATRON HAS NOT YET
018200*    RETURNED, IN LOAN-TABLE (CHRONOLOGICAL) ORDER.
018300*
018400 6100-OPEN-LOANS-PASS.
018450     PERFORM 6105-TEST-ONE-OPEN-LOAN THRU 6105-EXIT
018500         VARYING WS-SUB FROM 1 BY 1
018600              UNTIL WS-SUB > LOAN-TABLE-COUNT.
019200 6100-EXIT.
019300     EXIT.
019320*
019340 6105-TEST-ONE-OPEN-LOAN.
019360     IF LN-PATRON-ID(WS-SUB) = WS-RPT-PATRON-ID
019370        AND LN-RETURN-DATE(WS-SUB) = ZERO
019380         PERFORM 6110-BUILD-OPEN-LOAN-LINE THRU 6110-EXIT
019390     END-IF.
019395 6105-EXIT.
019398     EXIT.
019400*
019500 6110-BUILD-OPEN-LOAN-LINE.
019600     ADD 1 TO WS-RPT-OPEN-COUNT.
019700     PERFORM 6120-FIND-BOOK-FOR-LOAN THRU 6120-EXIT.
019800     IF CA-PROCESS-DATE > LN-DUE-DATE(WS-SUB)
019900         MOVE 'Y' TO WS-OVERDUE-FLAG
020000         MOVE WS-RPT-PATRON-ID    TO CA-FEE-PATRON-ID
020100         MOVE LN-BOOK-ID(WS-SUB)  TO CA-FEE-BOOK-ID
020200         MOVE '04CALC'            TO CA-REQUEST-ID
020300         CALL 'LBC0XFEE' USING CA-PARM-AREA
020400                               CAT-TABLE-AREA
020500                               LOAN-TABLE-AREA
020600         IF CA-OP-WAS-SUCCESSFUL
020700             ADD CA-FEE-AMOUNT TO WS-RPT-TOTAL-FEES
020800         END-IF
020900     ELSE
021000         MOVE 'N' TO WS-OVERDUE-FLAG
021100     END-IF.
021200     MOVE LN-DUE-DATE(WS-SUB) TO WS-FMT-DATE-IN.
021300     PERFORM 6900-FORMAT-DATE-DASH THRU 6900-EXIT-FMT.
021400     MOVE SPACES           TO WS-OPEN-LOAN-LINE.
021500     MOVE LN-BOOK-ID(WS-SUB)  TO WS-OL-BOOK-ID.
021600     MOVE WS-LOAN-TITLE       TO WS-OL-TITLE.
021700     MOVE WS-LOAN-AUTHOR      TO WS-OL-AUTHOR.
021800     MOVE WS-FMT-DATE-OUT     TO WS-OL-DUE-DATE.
021900     MOVE WS-OVERDUE-FLAG     TO WS-OL-OVERDUE.
022000     PERFORM 6930-ADD-OPEN-LOAN-LINE THRU 6930-EXIT.
022100 6110-EXIT.
022200     EXIT.
022300*
022400 6120-FIND-BOOK-FOR-LOAN.
022500     MOVE SPACES TO WS-LOAN-TITLE.
022600     MOVE SPACES TO WS-LOAN-AUTHOR.
022650     PERFORM 6125-TEST-ONE-CAT-FOR-LOAN THRU 6125-EXIT
022700         VARYING WS-REPLY-SUB FROM 1 BY 1
022800              UNTIL WS-REPLY-SUB > CAT-TABLE-COUNT.
023500 6120-EXIT.
023600     EXIT.
023620*
023640 6125-TEST-ONE-CAT-FOR-LOAN.
023660     IF CAT-BOOK-ID(WS-REPLY-SUB) = LN-BOOK-ID(WS-SUB)
023670         MOVE CAT-TITLE(WS-REPLY-SUB)  TO WS-LOAN-TITLE
023680         MOVE CAT-AUTHOR(WS-REPLY-SUB) TO WS-LOAN-AUTHOR
023690         MOVE CAT-TABLE-COUNT TO WS-REPLY-SUB
023695     END-IF.
023698 6125-EXIT.
023699     EXIT.
023700*-----------------------------------------------------------------
023800*
023900*    HISTORY-PASS - EVERY LOAN RECORD FOR THIS PATRON, OPEN OR
024000*    CLOSED, IN FILE (CHRONOLOGICAL) ORDER.
024100*
024200 6200-HISTORY-PASS.
024300     PERFORM 6940-ADD-SECTION-GAP THRU 6940-EXIT.
024400     MOVE SPACES TO WS-SECTION-LINE.
024500     MOVE 'BORROWING HISTORY' TO WS-SEC-TITLE.
024600     PERFORM 6910-ADD-SECTION-LINE THRU 6910-EXIT.
024700     PERFORM 6950-ADD-HIST-COL-HDR THRU 6950-EXIT.
024750     PERFORM 6205-TEST-ONE-HIST-LOAN THRU 6205-EXIT
024800         VARYING WS-SUB FROM 1 BY 1
024900              UNTIL WS-SUB > LOAN-TABLE-COUNT.
025400 6200-EXIT.
025500     EXIT.
025520*
025540 6205-TEST-ONE-HIST-LOAN.
025560     IF LN-PATRON-ID(WS-SUB) = WS-RPT-PATRON-ID
025570         PERFORM 6210-BUILD-HISTORY-LINE THRU 6210-EXIT
025580     END-IF.
025590 6205-EXIT.
025595     EXIT.
025600*
025700 6210-BUILD-HISTORY-LINE.
025800     PERFORM 6120-FIND-BOOK-FOR-LOAN THRU 6120-EXIT.
025900     MOVE SPACES TO WS-HIST-LINE.
026000     MOVE LN-BOOK-ID(WS-SUB)  TO WS-HS-BOOK-ID.
026100     MOVE WS-LOAN-TITLE       TO WS-HS-TITLE.
026200     MOVE WS-LOAN-AUTHOR      TO WS-HS-AUTHOR.
026300     MOVE LN-BORROW-DATE(WS-SUB) TO WS-FMT-DATE-IN.
026400     PERFORM 6900-FORMAT-DATE-DASH THRU 6900-EXIT-FMT.
026500     MOVE WS-FMT-DATE-OUT     TO WS-HS-BORROW-DATE.
026600     MOVE LN-DUE-DATE(WS-SUB) TO WS-FMT-DATE-IN.
026700     PERFORM 6900-FORMAT-DATE-DASH THRU 6900-EXIT-FMT.
026800     MOVE WS-FMT-DATE-OUT     TO WS-HS-DUE-DATE.
026900     MOVE LN-RETURN-DATE(WS-SUB) TO WS-FMT-DATE-IN.
027000     PERFORM 6900-FORMAT-DATE-DASH THRU 6900-EXIT-FMT.
027100     MOVE WS-FMT-DATE-OUT     TO WS-HS-RETURN-DATE.
027200     PERFORM 6960-ADD-HIST-LINE THRU 6960-EXIT.
027300 6210-EXIT.
027400     EXIT.
027500*-----------------------------------------------------------------
027600 6300-WRITE-TRAILER.
027700     PERFORM 6940-ADD-SECTION-GAP THRU 6940-EXIT.
027800     MOVE SPACES TO WS-TRAILER-LINE-1.
027900     MOVE WS-RPT-OPEN-COUNT TO WS-TRAILER-COUNT-EDIT.
028000     MOVE WS-TRAILER-COUNT-EDIT TO WS-TR1-COUNT.
028100     PERFORM 6970-ADD-TRAILER-1 THRU 6970-EXIT.
028200     MOVE SPACES TO WS-TRAILER-LINE-2.
028300     MOVE WS-RPT-TOTAL-FEES TO WS-TRAILER-FEE-EDIT.
028400     MOVE WS-TRAILER-FEE-EDIT TO WS-TR2-FEES.
028500     PERFORM 6980-ADD-TRAILER-2 THRU 6980-EXIT.
028600 6300-EXIT.
028700     EXIT.
028800*-----------------------------------------------------------------
028900*
029000*    FORMAT-DATE-DASH - YYYYMMDD TO "YYYY-MM-DD", OR SPACES WHEN
029100*    THE DATE IS ZERO (LOAN NOT YET RETURNED) - SEE $D3 BELOW.
029200*
029300 6900-FORMAT-DATE-DASH.
029400     IF WS-FMT-DATE-IN = ZERO
029500         MOVE SPACES TO WS-FMT-DATE-OUT
029600     ELSE
029700         STRING WS-FMT-YYYY DELIMITED BY SIZE
029800                '-'         DELIMITED BY SIZE
029900                WS-FMT-MM   DELIMITED BY SIZE
030000                '-'         DELIMITED BY SIZE
030100                WS-FMT-DD   DELIMITED BY SIZE
030200             INTO WS-FMT-DATE-OUT
030300         END-STRING
030400     END-IF.
030500 6900-EXIT-FMT.
030600     EXIT.
030700*-----------------------------------------------------------------
030800*
030900*    ADD-LINE / SECTION / COLUMN-HEADER / GAP PARAGRAPHS - EACH
031000*    APPENDS ONE LINE TO THE SHARED PRINT-LINE TABLE, GUARDING
031100*    THE 500-LINE CAPACITY.
031200*
031300 6900-ADD-LINE.
031400     IF RPT-LINE-COUNT < 500
031500         ADD 1 TO RPT-LINE-COUNT
031600         MOVE WS-HEADING-LINE TO RPT-PRINT-LINE(RPT-LINE-COUNT)
031700     END-IF.
031800 6900-EXIT.
031900     EXIT.
032000*
032100 6910-ADD-SECTION-LINE.
032200     IF RPT-LINE-COUNT < 500
032300         ADD 1 TO RPT-LINE-COUNT
032400         MOVE WS-SECTION-LINE TO RPT-PRINT-LINE(RPT-LINE-COUNT)
032500     END-IF.
032600 6910-EXIT.
032700     EXIT.
032800*
032900 6920-ADD-OPEN-COL-HDR.
033000     IF RPT-LINE-COUNT < 500
033100         ADD 1 TO RPT-LINE-COUNT
033200         MOVE WS-OPEN-COL-HDR-LINE TO RPT-PRINT-LINE(RPT-LINE-COUNT)
033300     END-IF.
033400 6920-EXIT.
033500     EXIT.
033600*
033700 6930-ADD-OPEN-LOAN-LINE.
033800     IF RPT-LINE-COUNT < 500
033900         ADD 1 TO RPT-LINE-COUNT
034000         MOVE WS-OPEN-LOAN-LINE TO RPT-PRINT-LINE(RPT-LINE-COUNT)
034100     END-IF.
034200 6930-EXIT.
034300     EXIT.
034400*
034500 6940-ADD-SECTION-GAP.
034600     IF RPT-LINE-COUNT < 500
034700         ADD 1 TO RPT-LINE-COUNT
034800         MOVE SPACES TO RPT-PRINT-LINE(RPT-LINE-COUNT)
034900     END-IF.
035000 6940-EXIT.
035100     EXIT.
035200*
035300 6950-ADD-HIST-COL-HDR.
035400     IF RPT-LINE-COUNT < 500
035500         ADD 1 TO RPT-LINE-COUNT
035600         MOVE WS-HIST-COL-HDR-LINE TO RPT-PRINT-LINE(RPT-LINE-COUNT)
035700     END-IF.
035800 6950-EXIT.
035900     EXIT.
036000*
036100 6960-ADD-HIST-LINE.
036200     IF RPT-LINE-COUNT < 500
036300         ADD 1 TO RPT-LINE-COUNT
036400         MOVE WS-HIST-LINE TO RPT-PRINT-LINE(RPT-LINE-COUNT)
036500     END-IF.
036600 6960-EXIT.
036700     EXIT.
036800*
036900 6970-ADD-TRAILER-1.
037000     IF RPT-LINE-COUNT < 500
037100         ADD 1 TO RPT-LINE-COUNT
037200         MOVE WS-TRAILER-LINE-1 TO RPT-PRINT-LINE(RPT-LINE-COUNT)
037300     END-IF.
037400 6970-EXIT.
037500     EXIT.
037600*
037700 6980-ADD-TRAILER-2.
037800     IF RPT-LINE-COUNT < 500
037900         ADD 1 TO RPT-LINE-COUNT
038000         MOVE WS-TRAILER-LINE-2 TO RPT-PRINT-LINE(RPT-LINE-COUNT)
038100     END-IF.
038200 6980-EXIT.
038300     EXIT.
