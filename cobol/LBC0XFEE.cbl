000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LBC0XFEE.
000300 AUTHOR.        R S KOWALCZYK.
000400 INSTALLATION.  LIBSYS DATA CENTER.
000500 DATE-WRITTEN.  NOVEMBER 1994.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900*-----------------------------------------------------------------
001000*
001100* MODULE NAME = LBC0XFEE
001200*
001300* DESCRIPTIVE NAME = LIBRARY CIRCULATION BATCH -
001400*                    LATE-FEE CALCULATION
001500*
001600* FUNCTION =
001700*      GIVEN A PATRON AND A BOOK, LOCATES THE MOST RECENT LOAN
001800*      OF THAT BOOK BY THAT PATRON (THE "LAST MATCHING RECORD"
001900*      IN THE LOAN TABLE - A PATRON CAN BORROW AND RETURN THE
002000*      SAME TITLE MORE THAN ONCE OVER THE YEARS) AND COMPUTES
002100*      THE LATE FEE OWED AGAINST IT, AS OF THE RETURN DATE ON
002200*      THAT LOAN (A HISTORICAL FEE).  IF THAT LOAN IS STILL OUT
002300*      (NO RETURN DATE POSTED YET) THE MODULE DOES NOT FEE IT -
002400*      IT COMES BACK WITH "BOOK NOT RETURNED." AND A ZERO FEE,
002500*      PER $D4 BELOW.  CALLED BY LBC0XCNT IMMEDIATELY AFTER A
002600*      RETURN IS POSTED AND BY LBC0XRPT ONCE FOR EACH LINE OF A
002700*      PATRON'S CURRENTLY-BORROWED SECTION.
002800*
002900*      DAYS-OVERDUE IS COMPUTED THROUGH A JULIAN DAY NUMBER
003000*      (NOT A FUNCTION - THIS SHOP'S COMPILER PREDATES THE
003100*      INTRINSIC FUNCTION LIBRARY) SO THAT A LOAN LEFT OUT
003200*      ACROSS A MONTH OR YEAR BOUNDARY STILL FEES CORRECTLY.
003300*
003400*-----------------------------------------------------------------
003500*
003600* ENTRY POINT = LBC0XFEE
003700*
003800*-----------------------------------------------------------------
003900* CHANGE ACTIVITY :
004000*      $MOD(LBC0XFEE),COMP(CIRC),PROD(LIBSYS   ):
004100*
004200*   PN= REASON   REL YYMMDD HDXXIII : REMARKS
004300*   $D0= CIRC0025 101 941130 HD RSK  : NEW - BASE FEE SCHEDULE,
004400*         $0.50/DAY FLAT TO A MAXIMUM OF $15.00
004500*   $D1= CIRC0040 105 960602 HD TLF  : TWO-TIER SCHEDULE ADDED -
004600*         FIRST 7 DAYS AT $0.50, REMAINDER AT $1.00 - PER THE
004700*         BOARD'S REVISED FEE POLICY EFFECTIVE 960701
004800*   $D2= CIRC0061 110 981109 HD MEW  : Y2K - DATES NOW 8-BYTE
004900*         YYYYMMDD, JULIAN CONVERSION REWRITTEN FOR 4-DIGIT YEAR
005000*   $D3= CIRC0075 111 000214 HD RSK  : A LOAN ALREADY RETURNED
005100*         NOW FEES AS OF ITS RETURN-DATE INSTEAD OF TODAY - SEE
005200*         LBC0XLN $D2
005250*   $D4= CIRC0096 136 110928 HD MEW  : AUDITOR ALSO FLAGGED THE
005260*         "FEE IT AS OF TODAY" SIDE OF $D3 - AN OPEN LOAN IS NOW
005270*         REJECTED OUTRIGHT BY FIND-LAST-LOAN WITH "BOOK NOT
005280*         RETURNED." INSTEAD OF BEING FEED AS OF TODAY, SO THE
005290*         "FEE AS OF TODAY" PATH IN COMPUTE-DAYS-OVERDUE IS
005295*         REMOVED - IT COULD NO LONGER BE REACHED
005300*
005400******************************************************************
005500 ENVIRONMENT DIVISION.
005900*
006000 DATA DIVISION.
006100 WORKING-STORAGE SECTION.
006110 77  WS-JW-A                     PIC S9(09) COMP.
006120 77  WS-JULIAN-DAY-NUM           PIC S9(09) COMP.
006200 01  WS-HEADER.
006300     05  WS-EYECATCHER           PIC X(16)
006400                                  VALUE 'LBC0XFEE------WS'.
006500     05  FILLER                  PIC X(01).
006600 01  WS-WORKFIELDS.
006700     05  WS-SUB                  PIC S9(04) COMP.
006800     05  WS-LAST-LOAN-SUB        PIC S9(04) COMP VALUE ZERO.
006900     05  WS-COMPARE-DATE         PIC 9(08).
007000     05  WS-DAYS-OVERDUE         PIC S9(09) COMP.
007100     05  WS-FEE-CALC             PIC S9(03)V99.
007150     05  FILLER                  PIC X(04) VALUE SPACES.
007200*
007300*    JULIAN DAY NUMBER WORK AREA - SEE 4300-DATE-TO-JULIAN.
007400 01  WS-JULIAN-WORK.
007500     05  WS-JW-YYYY              PIC 9(04).
007600     05  WS-JW-MM                PIC 9(02).
007700     05  WS-JW-DD                PIC 9(02).
007800 01  WS-JULIAN-WORK-R REDEFINES WS-JULIAN-WORK
007900                                 PIC 9(08).
008100 01  WS-JW-Y                     PIC S9(09) COMP.
008200 01  WS-JW-M                     PIC S9(09) COMP.
008400 01  WS-JULIAN-DUE-DATE          PIC S9(09) COMP.
008500 01  WS-JULIAN-COMPARE-DATE      PIC S9(09) COMP.
008600*
008700 LINKAGE SECTION.
008800     COPY LBC0XCA.
008900*
009000******************************************************************
009100*    P R O C E D U R E S
009200******************************************************************
009300 PROCEDURE DIVISION USING CA-PARM-AREA
009400                           CAT-TABLE-AREA
009500                           LOAN-TABLE-AREA.
009600*
009700 4000-CALCULATE-FEE.
009800     MOVE 'Y' TO CA-OP-SUCCESS.
009900     MOVE ZERO TO CA-FEE-AMOUNT.
010000     MOVE ZERO TO CA-FEE-DAYS-OVERDUE.
010100     MOVE SPACES TO CA-FEE-STATUS.
010200     IF CA-FEE-PATRON-ID IS NOT NUMERIC
010300         MOVE 'N' TO CA-OP-SUCCESS
010400         MOVE 'Invalid patron ID. Must be exactly 6 digits.'
010500             TO CA-FEE-STATUS
010600     ELSE
010700         PERFORM 4100-FIND-BOOK-IN-CATALOG THRU 4100-EXIT
010800         IF CA-OP-WAS-SUCCESSFUL
010900             PERFORM 4200-FIND-LAST-LOAN THRU 4200-EXIT
011000             IF CA-OP-WAS-SUCCESSFUL
011100                 PERFORM 4400-COMPUTE-DAYS-OVERDUE
011200                     THRU 4400-EXIT
011300                 IF WS-DAYS-OVERDUE > ZERO
011400                     PERFORM 4500-APPLY-FEE-SCHEDULE
011500                         THRU 4500-EXIT
011600                     MOVE WS-DAYS-OVERDUE TO CA-FEE-DAYS-OVERDUE
011700                     MOVE 'Fee amount successfully calculated.'
011800                         TO CA-FEE-STATUS
011900                 ELSE
012000                     MOVE 'N' TO CA-OP-SUCCESS
012100                     MOVE 'Book is not overdue.' TO CA-FEE-STATUS
012200                 END-IF
012300             END-IF
012400         END-IF
012500     END-IF.
012600 4000-EXIT.
012700     EXIT.
012800*-----------------------------------------------------------------
012900 4100-FIND-BOOK-IN-CATALOG.
013000     MOVE 'N' TO CA-OP-SUCCESS.
013100     PERFORM 4110-TEST-ONE-FOR-FEE THRU 4110-EXIT
013150         VARYING WS-SUB FROM 1 BY 1
013200              UNTIL WS-SUB > CAT-TABLE-COUNT.
013800     IF CA-OP-WAS-UNSUCCESSFUL
013900         MOVE 'Book not found.' TO CA-FEE-STATUS
014000     END-IF.
014100 4100-EXIT.
014200     EXIT.
014205*
014210 4110-TEST-ONE-FOR-FEE.
014215     IF CAT-BOOK-ID(WS-SUB) = CA-FEE-BOOK-ID
014220         MOVE 'Y' TO CA-OP-SUCCESS
014225         MOVE CAT-TABLE-COUNT TO WS-SUB
014230     END-IF.
014235 4110-EXIT.
014240     EXIT.
014300*-----------------------------------------------------------------
014400*
014500*    FIND-LAST-LOAN - THE LOAN TABLE IS IN CHRONOLOGICAL (FILE)
014600*    ORDER, SO THE LAST MATCH FOUND ON A FORWARD PASS IS THE
014700*    MOST RECENT LOAN OF THIS BOOK BY THIS PATRON.
014800*
014900 4200-FIND-LAST-LOAN.
015000     MOVE ZERO TO WS-LAST-LOAN-SUB.
015100     PERFORM 4210-TEST-ONE-LOAN-FOR-FEE THRU 4210-EXIT
015150         VARYING WS-SUB FROM 1 BY 1
015200              UNTIL WS-SUB > LOAN-TABLE-COUNT.
015800     IF WS-LAST-LOAN-SUB = ZERO
015900         MOVE 'N' TO CA-OP-SUCCESS
016000         MOVE 'Book not borrowed by patron.' TO CA-FEE-STATUS
016100     ELSE
016150         IF LN-RETURN-DATE(WS-LAST-LOAN-SUB) = ZERO
016160             MOVE 'N' TO CA-OP-SUCCESS
016170             MOVE 'Book not returned.' TO CA-FEE-STATUS
016180         ELSE
016190             MOVE 'Y' TO CA-OP-SUCCESS
016195         END-IF
016300     END-IF.
016400 4200-EXIT.
016500     EXIT.
016505*
016510 4210-TEST-ONE-LOAN-FOR-FEE.
016515     IF LN-PATRON-ID(WS-SUB) = CA-FEE-PATRON-ID
016520        AND LN-BOOK-ID(WS-SUB) = CA-FEE-BOOK-ID
016525         MOVE WS-SUB TO WS-LAST-LOAN-SUB
016530     END-IF.
016535 4210-EXIT.
016540     EXIT.
016600*-----------------------------------------------------------------
016700 4400-COMPUTE-DAYS-OVERDUE.
016800     MOVE LN-RETURN-DATE(WS-LAST-LOAN-SUB) TO WS-COMPARE-DATE.
017300     MOVE LN-DUE-DATE(WS-LAST-LOAN-SUB) TO WS-JULIAN-WORK-R.
017400     PERFORM 4300-DATE-TO-JULIAN THRU 4300-EXIT.
017500     MOVE WS-JULIAN-DAY-NUM TO WS-JULIAN-DUE-DATE.
017600     MOVE WS-COMPARE-DATE TO WS-JULIAN-WORK-R.
017700     PERFORM 4300-DATE-TO-JULIAN THRU 4300-EXIT.
017800     MOVE WS-JULIAN-DAY-NUM TO WS-JULIAN-COMPARE-DATE.
017900     COMPUTE WS-DAYS-OVERDUE =
018000         WS-JULIAN-COMPARE-DATE - WS-JULIAN-DUE-DATE.
018100 4400-EXIT.
018200     EXIT.
018300*-----------------------------------------------------------------
018400*
018500*    DATE-TO-JULIAN - STANDARD PROLEPTIC-GREGORIAN JULIAN DAY
018600*    NUMBER CONVERSION.  WORKS ON WS-JULIAN-WORK (YYYYMMDD
018700*    UNPACKED INTO WS-JW-YYYY/MM/DD) AND LEAVES THE RESULT IN
018800*    WS-JULIAN-DAY-NUM.
018900*
019000 4300-DATE-TO-JULIAN.
019100     COMPUTE WS-JW-A = (14 - WS-JW-MM) / 12.
019200     COMPUTE WS-JW-Y = WS-JW-YYYY + 4800 - WS-JW-A.
019300     COMPUTE WS-JW-M = WS-JW-MM + (12 * WS-JW-A) - 3.
019400     COMPUTE WS-JULIAN-DAY-NUM =
019500         WS-JW-DD
019600         + (((153 * WS-JW-M) + 2) / 5)
019700         + (365 * WS-JW-Y)
019800         + (WS-JW-Y / 4)
019900         - (WS-JW-Y / 100)
020000         + (WS-JW-Y / 400)
020100         - 32045.
020200 4300-EXIT.
020300     EXIT.
020400*-----------------------------------------------------------------
020500*
020600*    APPLY-FEE-SCHEDULE - FIRST 7 DAYS AT $0.50/DAY, EACH DAY
020700*    AFTER THAT AT $1.00/DAY, CAPPED AT $15.00 OVERALL - PER THE
020800*    BOARD'S REVISED FEE POLICY, SEE $D1 ABOVE.
020900*
021000 4500-APPLY-FEE-SCHEDULE.
021100     IF WS-DAYS-OVERDUE NOT > 7
021200         COMPUTE CA-FEE-AMOUNT ROUNDED =
021300             WS-DAYS-OVERDUE * 0.50
021400     ELSE
021500         COMPUTE WS-FEE-CALC ROUNDED =
021600             3.50 + ((WS-DAYS-OVERDUE - 7) * 1.00)
021700         IF WS-FEE-CALC > 15.00
021800             MOVE 15.00 TO CA-FEE-AMOUNT
021900         ELSE
022000             MOVE WS-FEE-CALC TO CA-FEE-AMOUNT
022100         END-IF
022200     END-IF.
022300 4500-EXIT.
022400     EXIT.
