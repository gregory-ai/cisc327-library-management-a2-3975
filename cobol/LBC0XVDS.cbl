000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LBC0XVDS.
000300 AUTHOR.        M E WALKER.
000400 INSTALLATION.  LIBSYS DATA CENTER.
000500 DATE-WRITTEN.  JULY 1993.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900*-----------------------------------------------------------------
001000*
001100* MODULE NAME = LBC0XVDS
001200*
001300* DESCRIPTIVE NAME = LIBRARY CIRCULATION BATCH -
001400*                    CATALOG AND LOAN DATA STORE
001500*
001600* FUNCTION =
001700*      THIS MODULE IS THE ONLY ONE IN THE SUITE THAT KNOWS THE
001800*      BOOKS AND LOANS MASTER FILE LAYOUTS.  AT JOB START IT
001900*      LOADS BOTH FILES IN FULL INTO THE CAT-TABLE AND
002000*      LOAN-TABLE WORKING-STORAGE TABLES OWNED BY LBC0XCNT AND
002100*      PASSED IN BY REFERENCE.  FOR THE REST OF THE RUN IT
002200*      SEARCHES AND MAINTAINS THOSE TABLES ON BEHALF OF THE
002300*      CONTROLLER - ADD-BOOK, FIND-BOOK, BORROW-BOOK,
002400*      RETURN-BOOK AND COUNT-OPEN-LOANS.  AT END OF JOB IT
002500*      REWRITES BOTH MASTERS FROM THE TABLES.
002600*
002700*-----------------------------------------------------------------
002800*
002900* ENTRY POINT = LBC0XVDS
003000*
003100*-----------------------------------------------------------------
003200* CHANGE ACTIVITY :
003300*      $MOD(LBC0XVDS),COMP(CIRC),PROD(LIBSYS   ):
003400*
003500*   PN= REASON   REL YYMMDD HDXXIII : REMARKS
003600*   $D0= CIRC0001 100 930714 HD MEW  : NEW - BASE APPLICATION,
003700*         ADD/FIND/BORROW/RETURN AGAINST THE IN-MEMORY TABLES
003800*   $D1= CIRC0019 102 931030 HD MEW  : ADD-BOOK NOW REJECTS A
003900*         DUPLICATE ISBN INSTEAD OF SILENTLY INSERTING IT
004000*   $D2= CIRC0040 105 960602 HD TLF  : COUNT-OPEN-LOANS SPLIT
004100*         OUT AS ITS OWN REQUEST CODE FOR THE STATUS REPORT JOB
004200*   $D3= CIRC0061 110 981109 HD MEW  : Y2K - DUE-DATE ARITHMETIC
004300*         REWRITTEN, DATES NOW CARRIED AS 8-BYTE YYYYMMDD
004400*         THROUGHOUT (WAS A 6-BYTE YYMMDD ROLL-YOUR-OWN ROUTINE)
004500*   $D4= CIRC0088 120 050303 HD TLF  : LOAD-TABLES NOW SETS THE
004600*         xxxx-TABLE-FULL SWITCH INSTEAD OF ABENDING ON OVERFLOW
004650*   $D5= CIRC0097 121 050811 HD MEW  : BORROW-BOOK WAS NOT
004660*         MOVING THE TITLE INTO THE BORROW OPERANDS - CONTROLLER
004670*         PRINTED GARBAGE ON THE SUCCESS MESSAGE.  NOW SET FROM
004680*         THE CATALOG ROW AT THE SAME TIME THE COPY COUNT IS
004690*         DECREMENTED.
004700*
004800******************************************************************
004900 ENVIRONMENT DIVISION.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT BOOKS-FILE ASSIGN TO BOOKS
005600            ORGANIZATION IS LINE SEQUENTIAL
005700            FILE STATUS IS WS-BOOKS-STATUS.
005800     SELECT LOANS-FILE ASSIGN TO LOANS
005900            ORGANIZATION IS LINE SEQUENTIAL
006000            FILE STATUS IS WS-LOANS-STATUS.
006100*
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  BOOKS-FILE
006500     LABEL RECORDS ARE STANDARD.
006600     COPY LBC0XBK.
006700 FD  LOANS-FILE
006800     LABEL RECORDS ARE STANDARD.
006900     COPY LBC0XLN.
007000*
007100 WORKING-STORAGE SECTION.
007200 01  WS-HEADER.
007300     05  WS-EYECATCHER           PIC X(16)
007400                                  VALUE 'LBC0XVDS------WS'.
007500     05  FILLER                  PIC X(01).
007600 01  WS-FILE-STATUSES.
007700     05  WS-BOOKS-STATUS         PIC X(02) VALUE '00'.
007800         88  WS-BOOKS-OK             VALUE '00'.
007900         88  WS-BOOKS-EOF            VALUE '10'.
008000     05  WS-LOANS-STATUS         PIC X(02) VALUE '00'.
008100         88  WS-LOANS-OK             VALUE '00'.
008200         88  WS-LOANS-EOF            VALUE '10'.
008300 01  WS-SWITCHES.
008400     05  WS-BOOKS-EOF-SW         PIC X(01) VALUE 'N'.
008500         88  WS-NO-MORE-BOOKS        VALUE 'Y'.
008600     05  WS-LOANS-EOF-SW         PIC X(01) VALUE 'N'.
008700         88  WS-NO-MORE-LOANS        VALUE 'Y'.
008800 01  WS-WORKFIELDS.
008900     05  WS-SUB                  PIC S9(04) COMP.
009000     05  WS-NEXT-BOOK-ID         PIC 9(06).
009100     05  WS-TITLE-LEN            PIC S9(04) COMP.
009200     05  WS-AUTHOR-LEN           PIC S9(04) COMP.
009300     05  WS-ISBN-LEN             PIC S9(04) COMP.
009400     05  WS-SCAN-PTR             PIC S9(04) COMP.
009500*
009600*    DUE-DATE ARITHMETIC WORK AREA - BORROW-DATE PLUS 14 DAYS
009700*    NEVER CROSSES MORE THAN ONE MONTH BOUNDARY (14 IS LESS
009800*    THAN THE SHORTEST MONTH), SO A SINGLE CARRY IS ENOUGH.
009900 01  WS-DATE-WORK.
010000     05  WS-DATE-YYYY            PIC 9(04).
010100     05  WS-DATE-MM              PIC 9(02).
010200     05  WS-DATE-DD              PIC 9(02).
010300 01  WS-DATE-NUMERIC REDEFINES WS-DATE-WORK
010400                                 PIC 9(08).
010500 01  WS-LEAP-YEAR-SW             PIC X(01) VALUE 'N'.
010600     88  WS-YEAR-IS-LEAP             VALUE 'Y'.
010700 01  WS-LEAP-REMAINDER-4         PIC 9(02) COMP.
010800 01  WS-LEAP-REMAINDER-100       PIC 9(02) COMP.
010900 01  WS-LEAP-REMAINDER-400       PIC 9(02) COMP.
011000 01  WS-DAYS-IN-MONTH-TABLE.
011100     05  FILLER                  PIC 9(02) VALUE 31.
011200     05  WS-FEB-DAYS             PIC 9(02) VALUE 28.
011300     05  FILLER                  PIC 9(02) VALUE 31.
011400     05  FILLER                  PIC 9(02) VALUE 30.
011500     05  FILLER                  PIC 9(02) VALUE 31.
011600     05  FILLER                  PIC 9(02) VALUE 30.
011700     05  FILLER                  PIC 9(02) VALUE 31.
011800     05  FILLER                  PIC 9(02) VALUE 31.
011900     05  FILLER                  PIC 9(02) VALUE 30.
012000     05  FILLER                  PIC 9(02) VALUE 31.
012100     05  FILLER                  PIC 9(02) VALUE 30.
012200     05  FILLER                  PIC 9(02) VALUE 31.
012300 01  WS-DAYS-IN-MONTH REDEFINES WS-DAYS-IN-MONTH-TABLE.
012400     05  WS-DIM OCCURS 12 TIMES  PIC 9(02).
012500*
012600 LINKAGE SECTION.
012700     COPY LBC0XCA.
012800*
012900******************************************************************
013000*    P R O C E D U R E S
013100******************************************************************
013200 PROCEDURE DIVISION USING CA-PARM-AREA
013300                           CAT-TABLE-AREA
013400                           LOAN-TABLE-AREA.
013500*
013600 0000-MAINLINE.
013700     MOVE 'Y' TO CA-OP-SUCCESS.
013800     MOVE SPACES TO CA-OP-MESSAGE.
013900     EVALUATE TRUE
014000         WHEN CA-REQ-LOAD-TABLES
014100             PERFORM 3100-LOAD-TABLES THRU 3100-EXIT
014200         WHEN CA-REQ-SAVE-TABLES
014300             PERFORM 3900-SAVE-TABLES THRU 3900-EXIT
014400         WHEN CA-REQ-ADD-BOOK
014500             PERFORM 3200-ADD-BOOK THRU 3200-EXIT
014600         WHEN CA-REQ-FIND-BOOK
014700             PERFORM 3300-FIND-BOOK THRU 3300-EXIT
014800         WHEN CA-REQ-BORROW-BOOK
014900             PERFORM 3400-BORROW-BOOK THRU 3400-EXIT
015000         WHEN CA-REQ-RETURN-BOOK
015100             PERFORM 3600-RETURN-BOOK THRU 3600-EXIT
015200         WHEN CA-REQ-COUNT-OPEN-LOANS
015300             PERFORM 3500-COUNT-OPEN-LOANS THRU 3500-EXIT
015400         WHEN OTHER
015500             MOVE 'N' TO CA-OP-SUCCESS
015600             MOVE 'LBC0XVDS: UNRECOGNISED REQUEST ID'
015700                 TO CA-OP-MESSAGE
015800     END-EVALUATE.
015900     EXIT PROGRAM.
016000*-----------------------------------------------------------------
016100*
016200*    LOAD-TABLES - READ BOOKS AND LOANS IN FULL INTO THE TWO
016300*    WORKING-STORAGE TABLES OWNED BY THE CALLER.  RUN ONCE, AT
016400*    JOB START, BEFORE ANY TRANSACTION IS APPLIED.
016500*
016600 3100-LOAD-TABLES.
016700     MOVE ZERO TO CAT-TABLE-COUNT.
016800     MOVE 'N' TO CAT-TABLE-FULL-SW.
016900     MOVE 'N' TO WS-BOOKS-EOF-SW.
017000     OPEN INPUT BOOKS-FILE.
017100     PERFORM 3110-LOAD-ONE-BOOK THRU 3110-EXIT
017150         UNTIL WS-NO-MORE-BOOKS.
019100     CLOSE BOOKS-FILE.
019200*
019300     MOVE ZERO TO LOAN-TABLE-COUNT.
019400     MOVE 'N' TO LOAN-TABLE-FULL-SW.
019500     MOVE 'N' TO WS-LOANS-EOF-SW.
019600     OPEN INPUT LOANS-FILE.
019700     PERFORM 3120-LOAD-ONE-LOAN THRU 3120-EXIT
019750         UNTIL WS-NO-MORE-LOANS.
021800     CLOSE LOANS-FILE.
021900     MOVE 'LOAD-TABLES COMPLETE' TO CA-OP-MESSAGE.
022000 3100-EXIT.
022100     EXIT.
022105*
022110 3110-LOAD-ONE-BOOK.
022115     READ BOOKS-FILE
022120         AT END
022125             MOVE 'Y' TO WS-BOOKS-EOF-SW
022130         NOT AT END
022135             IF CAT-TABLE-COUNT < 2000
022140                 ADD 1 TO CAT-TABLE-COUNT
022145                 MOVE BOOK-ID     TO CAT-BOOK-ID(CAT-TABLE-COUNT)
022150                 MOVE BOOK-TITLE  TO CAT-TITLE(CAT-TABLE-COUNT)
022155                 MOVE BOOK-AUTHOR TO CAT-AUTHOR(CAT-TABLE-COUNT)
022160                 MOVE BOOK-ISBN   TO CAT-ISBN(CAT-TABLE-COUNT)
022165                 MOVE TOTAL-COPIES
022170                              TO CAT-TOTAL-COPIES(CAT-TABLE-COUNT)
022175                 MOVE AVAILABLE-COPIES
022180                          TO CAT-AVAILABLE-COPIES(CAT-TABLE-COUNT)
022185             ELSE
022190                 MOVE 'Y' TO CAT-TABLE-FULL-SW
022195             END-IF
022198     END-READ.
022199 3110-EXIT.
022200     EXIT.
022205*
022210 3120-LOAD-ONE-LOAN.
022215     READ LOANS-FILE
022220         AT END
022225             MOVE 'Y' TO WS-LOANS-EOF-SW
022230         NOT AT END
022235             IF LOAN-TABLE-COUNT < 5000
022240                 ADD 1 TO LOAN-TABLE-COUNT
022245                 MOVE LOAN-PATRON-ID
022250                              TO LN-PATRON-ID(LOAN-TABLE-COUNT)
022255                 MOVE LOAN-BOOK-ID
022260                              TO LN-BOOK-ID(LOAN-TABLE-COUNT)
022265                 MOVE BORROW-DATE
022270                              TO LN-BORROW-DATE(LOAN-TABLE-COUNT)
022275                 MOVE DUE-DATE TO LN-DUE-DATE(LOAN-TABLE-COUNT)
022280                 MOVE RETURN-DATE
022285                              TO LN-RETURN-DATE(LOAN-TABLE-COUNT)
022290             ELSE
022295                 MOVE 'Y' TO LOAN-TABLE-FULL-SW
022298             END-IF
022299     END-READ.
022300 3120-EXIT.
022305     EXIT.
022310*-----------------------------------------------------------------
022320*
022400*    SAVE-TABLES - REWRITE BOOKS AND LOANS IN FULL FROM THE TWO
022450*    WORKING-STORAGE TABLES.  RUN ONCE, AT END OF JOB.
022475*
022600 3900-SAVE-TABLES.
022700     OPEN OUTPUT BOOKS-FILE.
022800     PERFORM 3910-SAVE-ONE-BOOK THRU 3910-EXIT
022850         VARYING WS-SUB FROM 1 BY 1
022900             UNTIL WS-SUB > CAT-TABLE-COUNT.
024100     CLOSE BOOKS-FILE.
024200*
024300     OPEN OUTPUT LOANS-FILE.
024400     PERFORM 3920-SAVE-ONE-LOAN THRU 3920-EXIT
024450         VARYING WS-SUB FROM 1 BY 1
024500             UNTIL WS-SUB > LOAN-TABLE-COUNT.
025400     CLOSE LOANS-FILE.
025500     MOVE 'SAVE-TABLES COMPLETE' TO CA-OP-MESSAGE.
025600 3900-EXIT.
025700     EXIT.
025705*
025710 3910-SAVE-ONE-BOOK.
025715     MOVE SPACES TO BOOK-RECORD.
025720     MOVE CAT-BOOK-ID(WS-SUB)          TO BOOK-ID.
025725     MOVE CAT-TITLE(WS-SUB)            TO BOOK-TITLE.
025730     MOVE CAT-AUTHOR(WS-SUB)           TO BOOK-AUTHOR.
025735     MOVE CAT-ISBN(WS-SUB)             TO BOOK-ISBN.
025740     MOVE CAT-TOTAL-COPIES(WS-SUB)     TO TOTAL-COPIES.
025745     MOVE CAT-AVAILABLE-COPIES(WS-SUB) TO AVAILABLE-COPIES.
025750     MOVE 'N' TO BOOK-WITHDRAWN-FLAG.
025755     WRITE BOOK-RECORD.
025760 3910-EXIT.
025765     EXIT.
025770*
025775 3920-SAVE-ONE-LOAN.
025780     MOVE SPACES TO LOAN-RECORD.
025785     MOVE LN-PATRON-ID(WS-SUB)    TO LOAN-PATRON-ID.
025790     MOVE LN-BOOK-ID(WS-SUB)      TO LOAN-BOOK-ID.
025795     MOVE LN-BORROW-DATE(WS-SUB)  TO BORROW-DATE.
025800     MOVE LN-DUE-DATE(WS-SUB)     TO DUE-DATE.
025805     MOVE LN-RETURN-DATE(WS-SUB)  TO RETURN-DATE.
025810     WRITE LOAN-RECORD.
025815 3920-EXIT.
025820     EXIT.
025825*-----------------------------------------------------------------
025900*
026000*    ADD-BOOK - VALIDATION ORDER BELOW MUST MATCH THE PILOT
026100*    EXACTLY; THE FIRST FAILURE WINS.
026200*
026300 3200-ADD-BOOK.
026400     PERFORM 3210-TRIM-TITLE-LEN THRU 3210-EXIT.
026500     PERFORM 3220-TRIM-AUTHOR-LEN THRU 3220-EXIT.
026600     PERFORM 3230-TRIM-ISBN-LEN THRU 3230-EXIT.
026700     IF CA-ADD-TITLE = SPACES
026800         MOVE 'N' TO CA-OP-SUCCESS
026900         MOVE 'Title is required.' TO CA-OP-MESSAGE
027000     ELSE
027100*        UNREACHABLE WHILE TX-ADD-TITLE STAYS AT PIC X(200) -
027200*        KEPT IN STEP WITH THE ORIGINAL PILOT IN CASE THE FIELD
027300*        IS EVER WIDENED.
027400         IF WS-TITLE-LEN > 200
027500             MOVE 'N' TO CA-OP-SUCCESS
027600             MOVE 'Title must be less than 200 characters.'
027700                 TO CA-OP-MESSAGE
027800         ELSE
027900             IF CA-ADD-AUTHOR = SPACES
028000                 MOVE 'N' TO CA-OP-SUCCESS
028100                 MOVE 'Author is required.' TO CA-OP-MESSAGE
028200             ELSE
028300                 IF WS-AUTHOR-LEN > 100
028400                     MOVE 'N' TO CA-OP-SUCCESS
028500                     MOVE
028600                    'Author must be less than 100 characters.'
028700                         TO CA-OP-MESSAGE
028800                 ELSE
028900                     IF WS-ISBN-LEN NOT = 13
029000                         MOVE 'N' TO CA-OP-SUCCESS
029100                         MOVE 'ISBN must be exactly 13 digits.'
029200                             TO CA-OP-MESSAGE
029300                     ELSE
029400                         IF CA-ADD-TOTAL-COPIES = ZERO
029500                             MOVE 'N' TO CA-OP-SUCCESS
029600                             MOVE
029700                   'Total copies must be a positive integer.'
029800                                 TO CA-OP-MESSAGE
029900                         ELSE
030000                             PERFORM 3240-CHECK-DUP-ISBN
030100                                 THRU 3240-EXIT
030200                             IF CA-OP-WAS-SUCCESSFUL
030300                                 PERFORM 3250-INSERT-BOOK
030400                                     THRU 3250-EXIT
030500                             END-IF
030600                         END-IF
030700                     END-IF
030800                 END-IF
030900             END-IF
031000         END-IF
031100     END-IF.
031200 3200-EXIT.
031300     EXIT.
031400*
031500 3210-TRIM-TITLE-LEN.
031600     MOVE 200 TO WS-TITLE-LEN.
031700     PERFORM 3211-TEST-TITLE-POS THRU 3211-EXIT
031750         VARYING WS-SCAN-PTR FROM 200 BY -1
031800              UNTIL WS-SCAN-PTR < 1
031900                 OR CA-ADD-TITLE(WS-SCAN-PTR:1) NOT = SPACE.
032300 3210-EXIT.
032400     EXIT.
032405*
032410 3211-TEST-TITLE-POS.
032415     MOVE WS-SCAN-PTR TO WS-TITLE-LEN.
032420     SUBTRACT 1 FROM WS-TITLE-LEN.
032425 3211-EXIT.
032430     EXIT.
032500*
032600 3220-TRIM-AUTHOR-LEN.
032700     MOVE 100 TO WS-AUTHOR-LEN.
032800     PERFORM 3221-TEST-AUTHOR-POS THRU 3221-EXIT
032850         VARYING WS-SCAN-PTR FROM 100 BY -1
032900              UNTIL WS-SCAN-PTR < 1
033000                 OR CA-ADD-AUTHOR(WS-SCAN-PTR:1) NOT = SPACE.
033400 3220-EXIT.
033500     EXIT.
033505*
033510 3221-TEST-AUTHOR-POS.
033515     MOVE WS-SCAN-PTR TO WS-AUTHOR-LEN.
033520     SUBTRACT 1 FROM WS-AUTHOR-LEN.
033525 3221-EXIT.
033530     EXIT.
033600*
033700 3230-TRIM-ISBN-LEN.
033800     MOVE 13 TO WS-ISBN-LEN.
033900     PERFORM 3231-TEST-ISBN-POS THRU 3231-EXIT
033950         VARYING WS-SCAN-PTR FROM 13 BY -1
034000              UNTIL WS-SCAN-PTR < 1
034100                 OR CA-ADD-ISBN(WS-SCAN-PTR:1) NOT = SPACE.
034500 3230-EXIT.
034600     EXIT.
034605*
034610 3231-TEST-ISBN-POS.
034615     MOVE WS-SCAN-PTR TO WS-ISBN-LEN.
034620     SUBTRACT 1 FROM WS-ISBN-LEN.
034625 3231-EXIT.
034630     EXIT.
034700*
034800 3240-CHECK-DUP-ISBN.
034900     MOVE 'Y' TO CA-OP-SUCCESS.
035000     PERFORM 3241-TEST-ONE-ISBN THRU 3241-EXIT
035050         VARYING WS-SUB FROM 1 BY 1
035100              UNTIL WS-SUB > CAT-TABLE-COUNT.
035900 3240-EXIT.
036000     EXIT.
036005*
036010 3241-TEST-ONE-ISBN.
036015     IF CAT-ISBN(WS-SUB) = CA-ADD-ISBN
036020         MOVE 'N' TO CA-OP-SUCCESS
036025         MOVE 'A book with this ISBN already exists.'
036030             TO CA-OP-MESSAGE
036035         MOVE CAT-TABLE-COUNT TO WS-SUB
036040     END-IF.
036045 3241-EXIT.
036050     EXIT.
036100*
036200 3250-INSERT-BOOK.
036300     IF CAT-TABLE-IS-FULL
036400         MOVE 'N' TO CA-OP-SUCCESS
036500         MOVE 'Catalog table is full - see operations.'
036600             TO CA-OP-MESSAGE
036700     ELSE
036800         ADD 1 TO CAT-TABLE-COUNT
036900         COMPUTE WS-NEXT-BOOK-ID = CAT-TABLE-COUNT
037000         MOVE WS-NEXT-BOOK-ID        TO CAT-BOOK-ID(CAT-TABLE-COUNT)
037100         MOVE CA-ADD-TITLE(1:WS-TITLE-LEN)
037200                           TO CAT-TITLE(CAT-TABLE-COUNT)
037300         MOVE SPACES
037400              TO CAT-TITLE(CAT-TABLE-COUNT)(WS-TITLE-LEN + 1:)
037500         MOVE CA-ADD-AUTHOR(1:WS-AUTHOR-LEN)
037600                           TO CAT-AUTHOR(CAT-TABLE-COUNT)
037700         MOVE SPACES
037800              TO CAT-AUTHOR(CAT-TABLE-COUNT)(WS-AUTHOR-LEN + 1:)
037900         MOVE CA-ADD-ISBN            TO CAT-ISBN(CAT-TABLE-COUNT)
038000         MOVE CA-ADD-TOTAL-COPIES    TO CAT-TOTAL-COPIES(CAT-TABLE-COUNT)
038100         MOVE CA-ADD-TOTAL-COPIES
038200                           TO CAT-AVAILABLE-COPIES(CAT-TABLE-COUNT)
038300         MOVE WS-NEXT-BOOK-ID        TO CA-FIND-BOOK-ID
038400         STRING 'Book "' DELIMITED BY SIZE
038500                CA-ADD-TITLE(1:WS-TITLE-LEN) DELIMITED BY SIZE
038600                '" has been successfully added to the catalog.'
038700                   DELIMITED BY SIZE
038800             INTO CA-OP-MESSAGE
038900         END-STRING
039000     END-IF.
039100 3250-EXIT.
039200     EXIT.
039300*-----------------------------------------------------------------
039400*
039500*    FIND-BOOK - LOOK UP BY BOOK-ID.  USED DIRECTLY BY LBC0XCNT
039600*    AND, THROUGH LBC0XCNT'S OWN CALLS, INDIRECTLY BY BORROW AND
039700*    RETURN PROCESSING.
039800*
039900 3300-FIND-BOOK.
040000     MOVE 'N' TO CA-FIND-FOUND-FLAG.
040100     PERFORM 3310-TEST-ONE-FOR-FIND THRU 3310-EXIT
040150         VARYING WS-SUB FROM 1 BY 1
040200              UNTIL WS-SUB > CAT-TABLE-COUNT
040300                 OR CA-BOOK-WAS-FOUND.
041500     IF CA-BOOK-WAS-NOT-FOUND
041600         MOVE 'N' TO CA-OP-SUCCESS
041700         MOVE 'Book not found.' TO CA-OP-MESSAGE
041800     END-IF.
041900 3300-EXIT.
042000     EXIT.
042005*
042010 3310-TEST-ONE-FOR-FIND.
042015     IF CAT-BOOK-ID(WS-SUB) = CA-FIND-BOOK-ID
042020         MOVE 'Y' TO CA-FIND-FOUND-FLAG
042025         MOVE CAT-TITLE(WS-SUB)    TO CA-FIND-TITLE
042030         MOVE CAT-AUTHOR(WS-SUB)   TO CA-FIND-AUTHOR
042035         MOVE CAT-ISBN(WS-SUB)     TO CA-FIND-ISBN
042040         MOVE CAT-TOTAL-COPIES(WS-SUB)
042045                            TO CA-FIND-TOTAL-COPIES
042050         MOVE CAT-AVAILABLE-COPIES(WS-SUB)
042055                            TO CA-FIND-AVAILABLE-COPIES
042060     END-IF.
042065 3310-EXIT.
042070     EXIT.
042100*-----------------------------------------------------------------
042200*
042300*    BORROW-BOOK - CALLER (LBC0XCNT) HAS ALREADY CHECKED THE
042400*    BOOK EXISTS, IS AVAILABLE AND THE PATRON IS UNDER THE LIMIT.
042500*    THIS PARAGRAPH JUST COMPUTES THE DUE DATE, WRITES THE LOAN
042600*    ROW AND DECREMENTS AVAILABLE-COPIES.
042700*
042800 3400-BORROW-BOOK.
042900     PERFORM 3405-TEST-ONE-FOR-DECR THRU 3405-EXIT
042950         VARYING WS-SUB FROM 1 BY 1
043000              UNTIL WS-SUB > CAT-TABLE-COUNT.
043600     MOVE CA-PROCESS-DATE TO WS-DATE-NUMERIC.
043700     PERFORM 3410-ADD-14-DAYS THRU 3410-EXIT.
043800     MOVE WS-DATE-NUMERIC TO CA-BOR-DUE-DATE.
043900     IF LOAN-TABLE-IS-FULL
044000         MOVE 'N' TO CA-OP-SUCCESS
044100         MOVE 'Loan table is full - see operations.'
044200             TO CA-OP-MESSAGE
044300     ELSE
044400         ADD 1 TO LOAN-TABLE-COUNT
044500         MOVE CA-BOR-PATRON-ID  TO LN-PATRON-ID(LOAN-TABLE-COUNT)
044600         MOVE CA-BOR-BOOK-ID    TO LN-BOOK-ID(LOAN-TABLE-COUNT)
044700         MOVE CA-PROCESS-DATE   TO LN-BORROW-DATE(LOAN-TABLE-COUNT)
044800         MOVE CA-BOR-DUE-DATE   TO LN-DUE-DATE(LOAN-TABLE-COUNT)
044900         MOVE ZERO              TO LN-RETURN-DATE(LOAN-TABLE-COUNT)
045000     END-IF.
045100 3400-EXIT.
045200     EXIT.
045205*
045210 3405-TEST-ONE-FOR-DECR.
045215     IF CAT-BOOK-ID(WS-SUB) = CA-BOR-BOOK-ID
045220         SUBTRACT 1 FROM CAT-AVAILABLE-COPIES(WS-SUB)
045222         MOVE CAT-TITLE(WS-SUB) TO CA-BOR-BOOK-TITLE
045225         MOVE CAT-TABLE-COUNT TO WS-SUB
045230     END-IF.
045235 3405-EXIT.
045240     EXIT.
045300*
045400*    ADD-14-DAYS - 14 IS LESS THAN THE SHORTEST MONTH SO ONE
045500*    CARRY INTO THE NEXT MONTH (AND, AT MOST, THE NEXT YEAR)
045600*    IS ALL THAT IS EVER NEEDED.
045700 3410-ADD-14-DAYS.
045800     PERFORM 3420-SET-LEAP-YEAR-SW THRU 3420-EXIT.
045900     IF WS-YEAR-IS-LEAP AND WS-DATE-MM = 02
046000         MOVE 29 TO WS-FEB-DAYS
046100     ELSE
046200         MOVE 28 TO WS-FEB-DAYS
046300     END-IF.
046400     ADD 14 TO WS-DATE-DD.
046500     IF WS-DATE-DD > WS-DIM(WS-DATE-MM)
046600         SUBTRACT WS-DIM(WS-DATE-MM) FROM WS-DATE-DD
046700         ADD 1 TO WS-DATE-MM
046800         IF WS-DATE-MM > 12
046900             MOVE 1 TO WS-DATE-MM
047000             ADD 1 TO WS-DATE-YYYY
047100         END-IF
047200     END-IF.
047300 3410-EXIT.
047400     EXIT.
047500*
047600 3420-SET-LEAP-YEAR-SW.
047700     MOVE 'N' TO WS-LEAP-YEAR-SW.
047800     DIVIDE WS-DATE-YYYY BY 4   GIVING WS-SUB
047900                                REMAINDER WS-LEAP-REMAINDER-4.
048000     DIVIDE WS-DATE-YYYY BY 100 GIVING WS-SUB
048100                                REMAINDER WS-LEAP-REMAINDER-100.
048200     DIVIDE WS-DATE-YYYY BY 400 GIVING WS-SUB
048300                                REMAINDER WS-LEAP-REMAINDER-400.
048400     IF WS-LEAP-REMAINDER-4 = 0
048500         IF WS-LEAP-REMAINDER-100 NOT = 0
048600             MOVE 'Y' TO WS-LEAP-YEAR-SW
048700         ELSE
048800             IF WS-LEAP-REMAINDER-400 = 0
048900                 MOVE 'Y' TO WS-LEAP-YEAR-SW
049000             END-IF
049100         END-IF
049200     END-IF.
049300 3420-EXIT.
049400     EXIT.
049500*-----------------------------------------------------------------
049600*
049700*    COUNT-OPEN-LOANS - HOW MANY LOANS THIS PATRON CURRENTLY HAS
049800*    OUT (RETURN-DATE STILL ZERO).
049900*
050000 3500-COUNT-OPEN-LOANS.
050100     MOVE ZERO TO CA-CNT-OPEN-LOAN-COUNT.
050200     PERFORM 3510-TEST-ONE-LOAN THRU 3510-EXIT
050250         VARYING WS-SUB FROM 1 BY 1
050300              UNTIL WS-SUB > LOAN-TABLE-COUNT.
050900 3500-EXIT.
051000     EXIT.
051005*
051010 3510-TEST-ONE-LOAN.
051015     IF LN-PATRON-ID(WS-SUB) = CA-CNT-PATRON-ID
051020        AND LN-RETURN-DATE(WS-SUB) = ZERO
051025         ADD 1 TO CA-CNT-OPEN-LOAN-COUNT
051030     END-IF.
051035 3510-EXIT.
051040     EXIT.
051100*-----------------------------------------------------------------
051200*
051300*    RETURN-BOOK - FIND THE PATRON'S OPEN LOAN OF THIS BOOK
051400*    (OLDEST FIRST), STAMP THE RETURN DATE AND PUT THE COPY
051500*    BACK ON THE SHELF.
051600*
051700 3600-RETURN-BOOK.
051800     MOVE 'N' TO CA-FIND-FOUND-FLAG.
051900     PERFORM 3610-TEST-ONE-LOAN-FOR-RET THRU 3610-EXIT
051950         VARYING WS-SUB FROM 1 BY 1
052000              UNTIL WS-SUB > LOAN-TABLE-COUNT
052100                 OR CA-BOOK-WAS-FOUND.
052900     IF CA-BOOK-WAS-NOT-FOUND
053000         MOVE 'N' TO CA-OP-SUCCESS
053100         MOVE 'Book not borrowed by patron.' TO CA-OP-MESSAGE
053200     ELSE
053300         PERFORM 3620-TEST-ONE-BOOK-FOR-RET THRU 3620-EXIT
053350             VARYING WS-SUB FROM 1 BY 1
053400                  UNTIL WS-SUB > CAT-TABLE-COUNT
054000     END-IF.
054100 3600-EXIT.
054200     EXIT.
054205*
054210 3610-TEST-ONE-LOAN-FOR-RET.
054215     IF LN-PATRON-ID(WS-SUB) = CA-RET-PATRON-ID
054220        AND LN-BOOK-ID(WS-SUB) = CA-RET-BOOK-ID
054225        AND LN-RETURN-DATE(WS-SUB) = ZERO
054230         MOVE 'Y' TO CA-FIND-FOUND-FLAG
054235         MOVE CA-PROCESS-DATE TO LN-RETURN-DATE(WS-SUB)
054240     END-IF.
054245 3610-EXIT.
054250     EXIT.
054255*
054260 3620-TEST-ONE-BOOK-FOR-RET.
054265     IF CAT-BOOK-ID(WS-SUB) = CA-RET-BOOK-ID
054270         ADD 1 TO CAT-AVAILABLE-COPIES(WS-SUB)
054275         MOVE CAT-TABLE-COUNT TO WS-SUB
054280     END-IF.
054285 3620-EXIT.
054290     EXIT.
