000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LBC0XSCH.
000300 AUTHOR.        T L FENWICK.
000400 INSTALLATION.  LIBSYS DATA CENTER.
000500 DATE-WRITTEN.  MARCH 1995.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900*-----------------------------------------------------------------
001000*
001100* MODULE NAME = LBC0XSCH
001200*
001300* DESCRIPTIVE NAME = LIBRARY CIRCULATION BATCH - CATALOG SEARCH
001400*
001500* FUNCTION =
001600*      SCANS THE CAT-TABLE IN CATALOG (BOOK-ID) ORDER LOOKING
001700*      FOR TITLES MATCHING THE REQUESTED SEARCH TERM.  TITLE
001800*      AND AUTHOR SEARCHES ARE SUBSTRING, CASE-INSENSITIVE;
001900*      ISBN SEARCH IS EXACT.  A BLANK TERM OR A SEARCH TYPE
002000*      THIS SHOP DOES NOT RECOGNISE RETURNS ZERO MATCHES RATHER
002100*      THAN AN ERROR - A BAD SEARCH CARD SHOULD NOT STOP THE
002200*      REST OF THE TRANSACTIONS FILE FROM BEING PROCESSED.
002300*      BUILDS ONE PRINT LINE PER MATCH, IN CATALOG ORDER, INTO
002400*      THE SHARED PRINT-LINE TABLE FOR LBC0XCNT TO WRITE.
002500*
002600*      THE CASE FOLD BELOW IS DONE WITH INSPECT ... CONVERTING
002700*      AGAINST A LITERAL ALPHABET PAIR, NOT A FUNCTION CALL -
002800*      THIS SHOP'S COMPILER PREDATES THE INTRINSIC FUNCTION
002900*      LIBRARY.
003000*
003100*-----------------------------------------------------------------
003200*
003300* ENTRY POINT = LBC0XSCH
003400*
003500*-----------------------------------------------------------------
003600* CHANGE ACTIVITY :
003700*      $MOD(LBC0XSCH),COMP(CIRC),PROD(LIBSYS   ):
003800*
003900*   PN= REASON   REL YYMMDD HDXXIII : REMARKS
004000*   $D0= CIRC0030 102 950310 HD TLF  : NEW - ISBN SEARCH ONLY
004100*   $D1= CIRC0033 103 950714 HD TLF  : ADDED TITLE AND AUTHOR
004200*         SUBSTRING SEARCH, BOTH CASE-INSENSITIVE PER HELP DESK
004300*         REQUEST - PATRONS WERE TYPING TITLES IN LOWER CASE
004400*   $D2= CIRC0118 135 110415 HD TLF  : RESULTS NOW WRITTEN TO
004500*         THE SHARED PRINT-LINE TABLE INSTEAD OF A FIXED 40-LINE
004600*         AREA OF ITS OWN - SEE LBC0XCA $D4
004700*
004800******************************************************************
004900 ENVIRONMENT DIVISION.
005300*
005400 DATA DIVISION.
005500 WORKING-STORAGE SECTION.
005600 01  WS-HEADER.
005700     05  WS-EYECATCHER           PIC X(16)
005800                                  VALUE 'LBC0XSCH------WS'.
005900     05  FILLER                  PIC X(01).
006000 01  WS-ALPHABETS.
006100     05  WS-LOWER-ALPHABET       PIC X(26)
006200                             VALUE 'abcdefghijklmnopqrstuvwxyz'.
006300     05  WS-UPPER-ALPHABET       PIC X(26)
006400                             VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
006450     05  FILLER                  PIC X(04) VALUE SPACES.
006500 01  WS-WORKFIELDS.
006600     05  WS-SUB                  PIC S9(04) COMP.
006700     05  WS-SCAN-PTR             PIC S9(04) COMP.
006800     05  WS-SCAN-UPPER-BOUND     PIC S9(04) COMP.
006900     05  WS-TERM-LEN             PIC S9(04) COMP.
007000     05  WS-FIELD-LEN            PIC S9(04) COMP.
007100     05  WS-MATCH-SW             PIC X(01).
007200         88  WS-SUBSTRING-FOUND      VALUE 'Y'.
007250     05  FILLER                  PIC X(04) VALUE SPACES.
007300 01  WS-UPPER-TERM                PIC X(200).
007400 01  WS-UPPER-FIELD               PIC X(200).
007500 01  WS-ISBN-COMPARE              PIC X(013).
007600*
007700*    SEARCH-RESULT PRINT LINE - NOT SPECIFIED BY THE CATALOG
007800*    OFFICE, SO LAID OUT TO MATCH THE OTHER CIRCULATION REPORTS.
007900 01  WS-RESULT-LINE.
008000     05  WS-RL-BOOK-ID           PIC 9(06).
008100     05  FILLER                  PIC X(02) VALUE SPACES.
008200     05  WS-RL-TITLE             PIC X(40).
008300     05  FILLER                  PIC X(02) VALUE SPACES.
008400     05  WS-RL-AUTHOR            PIC X(25).
008500     05  FILLER                  PIC X(02) VALUE SPACES.
008600     05  WS-RL-ISBN              PIC X(13).
008700     05  FILLER                  PIC X(40) VALUE SPACES.
008800*
008900 LINKAGE SECTION.
009000     COPY LBC0XCA.
009100*
009200******************************************************************
009300*    P R O C E D U R E S
009400******************************************************************
009500 PROCEDURE DIVISION USING CA-PARM-AREA
009600                           CAT-TABLE-AREA
009700                           RPT-LINE-TABLE-AREA.
009800*
009900 5000-SEARCH-CATALOG.
010000     MOVE 'Y' TO CA-OP-SUCCESS.
010100     MOVE ZERO TO CA-SCH-MATCH-COUNT.
010200     MOVE ZERO TO RPT-LINE-COUNT.
010300     PERFORM 5100-TRIM-TERM-LEN THRU 5100-EXIT.
010400     IF WS-TERM-LEN = ZERO
010500         CONTINUE
010600     ELSE
010700         IF CA-SCH-BY-TITLE OR CA-SCH-BY-AUTHOR OR CA-SCH-BY-ISBN
010800             MOVE CA-SCH-TERM   TO WS-UPPER-TERM
010900             INSPECT WS-UPPER-TERM
011000                 CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET
011100             PERFORM 5200-TEST-ONE-BOOK THRU 5200-EXIT
011200                 VARYING WS-SUB FROM 1 BY 1
011300                      UNTIL WS-SUB > CAT-TABLE-COUNT
011400                         OR RPT-LINE-COUNT = 500
011600         END-IF
011700     END-IF.
011800     STRING 'Search complete. ' DELIMITED BY SIZE
011900            CA-SCH-MATCH-COUNT  DELIMITED BY SIZE
012000            ' matching record(s) found.' DELIMITED BY SIZE
012100         INTO CA-OP-MESSAGE
012200     END-STRING.
012300 5000-EXIT.
012400     EXIT.
012500*-----------------------------------------------------------------
012600 5100-TRIM-TERM-LEN.
012700     MOVE 200 TO WS-TERM-LEN.
012750     PERFORM 5110-TEST-TERM-POS THRU 5110-EXIT
012800         VARYING WS-SCAN-PTR FROM 200 BY -1
012900              UNTIL WS-SCAN-PTR < 1
013000                 OR CA-SCH-TERM(WS-SCAN-PTR:1) NOT = SPACE.
013400 5100-EXIT.
013500     EXIT.
013520*
013540 5110-TEST-TERM-POS.
013560     MOVE WS-SCAN-PTR TO WS-TERM-LEN.
013580     SUBTRACT 1 FROM WS-TERM-LEN.
013590 5110-EXIT.
013595     EXIT.
013600*-----------------------------------------------------------------
013700*
013800*    TEST-ONE-BOOK - APPLY THE SEARCH TYPE REQUESTED AGAINST ONE
013900*    CATALOG ENTRY; IF IT MATCHES, BUILD ITS PRINT LINE.
014000*
014100 5200-TEST-ONE-BOOK.
014200     MOVE 'N' TO WS-MATCH-SW.
014300     IF CA-SCH-BY-ISBN
014400         MOVE SPACES TO WS-ISBN-COMPARE
014500         MOVE CA-SCH-TERM(1:WS-TERM-LEN) TO WS-ISBN-COMPARE
014600         IF CAT-ISBN(WS-SUB) = WS-ISBN-COMPARE
014700             MOVE 'Y' TO WS-MATCH-SW
014800         END-IF
014900     ELSE
015000         IF CA-SCH-BY-TITLE
015100             MOVE CAT-TITLE(WS-SUB) TO WS-UPPER-FIELD
015200             MOVE 200 TO WS-FIELD-LEN
015300             PERFORM 5300-FIND-TRIMMED-LEN THRU 5300-EXIT
015400         ELSE
015500             MOVE CAT-AUTHOR(WS-SUB) TO WS-UPPER-FIELD
015600             MOVE 100 TO WS-FIELD-LEN
015700             PERFORM 5300-FIND-TRIMMED-LEN THRU 5300-EXIT
015800         END-IF
015900         INSPECT WS-UPPER-FIELD
016000             CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET
016100         PERFORM 5400-FIND-SUBSTRING THRU 5400-EXIT
016200     END-IF.
016300     IF WS-SUBSTRING-FOUND
016400         ADD 1 TO CA-SCH-MATCH-COUNT
016500         ADD 1 TO RPT-LINE-COUNT
016600         MOVE SPACES           TO WS-RESULT-LINE
016700         MOVE CAT-BOOK-ID(WS-SUB) TO WS-RL-BOOK-ID
016800         MOVE CAT-TITLE(WS-SUB)   TO WS-RL-TITLE
016900         MOVE CAT-AUTHOR(WS-SUB)  TO WS-RL-AUTHOR
017000         MOVE CAT-ISBN(WS-SUB)    TO WS-RL-ISBN
017100         MOVE WS-RESULT-LINE   TO RPT-PRINT-LINE(RPT-LINE-COUNT)
017200     END-IF.
017300 5200-EXIT.
017400     EXIT.
017500*-----------------------------------------------------------------
017600 5300-FIND-TRIMMED-LEN.
017650     PERFORM 5310-TEST-FIELD-POS THRU 5310-EXIT
017700         VARYING WS-SCAN-PTR FROM WS-FIELD-LEN BY -1
017800              UNTIL WS-SCAN-PTR < 1
017900                 OR WS-UPPER-FIELD(WS-SCAN-PTR:1) NOT = SPACE.
018300 5300-EXIT.
018400     EXIT.
018420*
018440 5310-TEST-FIELD-POS.
018460     MOVE WS-SCAN-PTR TO WS-FIELD-LEN.
018480     SUBTRACT 1 FROM WS-FIELD-LEN.
018490 5310-EXIT.
018495     EXIT.
018500*-----------------------------------------------------------------
018600*
018700*    FIND-SUBSTRING - IS WS-UPPER-TERM (LENGTH WS-TERM-LEN) A
018800*    SUBSTRING OF WS-UPPER-FIELD (LENGTH WS-FIELD-LEN)?  BOTH
018900*    ARE ALREADY UPPERCASED.  SETS WS-MATCH-SW.
019000*
019100 5400-FIND-SUBSTRING.
019200     COMPUTE WS-SCAN-UPPER-BOUND = WS-FIELD-LEN - WS-TERM-LEN + 1.
019250     PERFORM 5410-TEST-ONE-POSITION THRU 5410-EXIT
019300         VARYING WS-SCAN-PTR FROM 1 BY 1
019400              UNTIL WS-SCAN-PTR > WS-SCAN-UPPER-BOUND
019500                 OR WS-SUBSTRING-FOUND.
020100 5400-EXIT.
020200     EXIT.
020220*
020240 5410-TEST-ONE-POSITION.
020260     IF WS-UPPER-FIELD(WS-SCAN-PTR:WS-TERM-LEN) =
020280                   WS-UPPER-TERM(1:WS-TERM-LEN)
020290         MOVE 'Y' TO WS-MATCH-SW
020295     END-IF.
020298 5410-EXIT.
020299     EXIT.
