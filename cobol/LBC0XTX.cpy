000100******************************************************************
000200*                                                                *
000300* CONTROL BLOCK NAME = LBC0XTX                                   *
000400*                                                                *
000500* DESCRIPTIVE NAME = LIBRARY CIRCULATION BATCH -                 *
000600*                    TRANSACTION (CIRCULATION REQUEST) RECORD    *
000700*                                                                *
000800*-----------------------------------------------------------------
000900*                                                                *
001000* FUNCTION =                                                     *
001100*      ONE RECORD ON THE TRANSACTIONS FILE IS ONE CIRCULATION    *
001200*      REQUEST.  TX-OPERATION-CODE TELLS LBC0XCNT WHICH OF THE   *
001300*      FIVE REDEFINITIONS OF TX-OPERAND-AREA APPLIES - THE       *
001400*      SAME ONE-RECORD-AREA-PER-OPERATION-CODE STYLE USED FOR    *
001500*      THE DISPATCHER/STOCK-MANAGER COMMAREA IN THE ORIGINAL     *
001600*      PILOT (SEE LBC0XCA).                                      *
001700*                                                                *
001800*-----------------------------------------------------------------
001900*                                                                *
002000* CHANGE ACTIVITY :                                               *
002100*      $SEG(LBC0XTX),COMP(CIRC),PROD(LIBSYS   ):                 *
002200*                                                                *
002300*   PN= REASON   REL YYMMDD HDXXIII : REMARKS                     *
002400*   $D0= CIRC0001 100 930714 HD MEW  : NEW TRANSACTION LAYOUT,    *
002500*         4 OPERATIONS (ADD/BORROW/RETURN/SEARCH)                *
002600*   $D1= CIRC0040 105 960602 HD TLF  : ADDED STATUS-REPORT        *
002700*         REQUEST (01STAT) FOR THE NEW PATRON STATUS JOB STEP    *
002750*   $D2= CIRC0061 110 981109 HD MEW  : Y2K REVIEW - THIS LAYOUT   *
002760*         CARRIES NO DATE OPERANDS OF ITS OWN, NO CHANGE NEEDED, *
002770*         SEE LBC0XVDS $D3                                       *
002780*   $D3= CIRC0118 135 110415 HD TLF  : REVIEWED AGAINST THE       *
002790*         LOAN/PRINT-LINE TABLE CAPACITY CHANGE IN LBC0XCA $D4 -  *
002800*         TRANSACTION RECORD ITSELF IS UNCHANGED                 *
002900******************************************************************
003000 01  TX-RECORD.
003100*        OPERATION REQUESTED.  FIRST TWO BYTES ARE THE
003200*        APPLICATION ID (01 = CIRCULATION), REMAINING FOUR
003300*        IDENTIFY THE OPERATION - SAME CONVENTION AS THE
003400*        CA-REQUEST-ID FIELD IN LBC0XCA.
003500     05  TX-OPERATION-CODE           PIC X(06).
003600         88  TX-OP-ADD-BOOK              VALUE '01ADDB'.
003700         88  TX-OP-BORROW-BOOK           VALUE '01BORW'.
003800         88  TX-OP-RETURN-BOOK           VALUE '01RETN'.
003900         88  TX-OP-SEARCH-CATALOG        VALUE '01SRCH'.
004000         88  TX-OP-STATUS-REPORT         VALUE '01STAT'.
004100     05  TX-OPERAND-AREA             PIC X(317).
004200*                                                                *
004300*    ADD BOOK TO CATALOG (01ADDB) OPERANDS                       *
004400     05  TX-ADD-BOOK-DATA REDEFINES TX-OPERAND-AREA.
004500         10  TX-ADD-TITLE            PIC X(200).
004600         10  TX-ADD-AUTHOR           PIC X(100).
004700         10  TX-ADD-ISBN             PIC X(013).
004800         10  TX-ADD-TOTAL-COPIES     PIC 9(004).
004900*                                                                *
005000*    BORROW BOOK (01BORW) OPERANDS                               *
005100     05  TX-BORROW-DATA REDEFINES TX-OPERAND-AREA.
005200         10  TX-BOR-PATRON-ID        PIC X(006).
005300         10  TX-BOR-BOOK-ID          PIC 9(006).
005400         10  FILLER                  PIC X(305).
005500*                                                                *
005600*    RETURN BOOK (01RETN) OPERANDS                               *
005700     05  TX-RETURN-DATA REDEFINES TX-OPERAND-AREA.
005800         10  TX-RET-PATRON-ID        PIC X(006).
005900         10  TX-RET-BOOK-ID          PIC 9(006).
006000         10  FILLER                  PIC X(305).
006100*                                                                *
006200*    CATALOG SEARCH (01SRCH) OPERANDS                            *
006300     05  TX-SEARCH-DATA REDEFINES TX-OPERAND-AREA.
006400         10  TX-SCH-TYPE             PIC X(008).
006500             88  TX-SCH-BY-TITLE         VALUE 'TITLE   '.
006600             88  TX-SCH-BY-AUTHOR        VALUE 'AUTHOR  '.
006700             88  TX-SCH-BY-ISBN          VALUE 'ISBN    '.
006800         10  TX-SCH-TERM             PIC X(200).
006900         10  FILLER                  PIC X(109).
007000*                                                                *
007100*    PATRON STATUS REPORT (01STAT) OPERANDS                      *
007200     05  TX-STATUS-DATA REDEFINES TX-OPERAND-AREA.
007300         10  TX-STA-PATRON-ID        PIC X(006).
007400         10  FILLER                  PIC X(311).
