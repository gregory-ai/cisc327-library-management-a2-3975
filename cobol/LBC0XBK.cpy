000100******************************************************************
000200*                                                                *
000300* CONTROL BLOCK NAME = LBC0XBK                                   *
000400*                                                                *
000500* DESCRIPTIVE NAME = LIBRARY CIRCULATION BATCH -                 *
000600*                    CATALOG (BOOK) MASTER RECORD                *
000700*                                                                *
000800*-----------------------------------------------------------------
000900*                                                                *
001000* FUNCTION =                                                     *
001100*      LAYOUT OF ONE RECORD ON THE BOOKS MASTER FILE.  ONE       *
001200*      RECORD PER CATALOGED TITLE.  THE FILE IS LOADED IN FULL   *
001300*      INTO THE CAT-TABLE OCCURS TABLE (SEE LBC0XCA) AT THE      *
001400*      START OF THE RUN BY LBC0XVDS AND REWRITTEN IN FULL FROM   *
001500*      THAT TABLE AT END OF JOB.  ORDERED BY BOOK-ID, LOW TO     *
001600*      HIGH, FOR THE LIFE OF THE FILE.                           *
001700*                                                                *
001800*-----------------------------------------------------------------
001900*                                                                *
002000* CHANGE ACTIVITY :                                               *
002100*      $SEG(LBC0XBK),COMP(CIRC),PROD(LIBSYS   ):                 *
002200*                                                                *
002300*   PN= REASON   REL YYMMDD HDXXIII : REMARKS                     *
002400*   $D0= CIRC0001 100 930714 HD MEW  : NEW CATALOG MASTER LAYOUT  *
002500*   $D1= CIRC0022 101 940222 HD RSK  : ISBN WAS 10 BYTES, NOW 13  *
002600*   $D2= CIRC0061 110 981109 HD MEW  : Y2K - BORROW/DUE/RETURN    *
002700*         DATES ON LOANS FILE WIDENED, NOTE ADDED HERE TOO       *
002800*   $D3= CIRC0088 120 050303 HD TLF  : AVAIL-COPIES EDIT ADDED   *
002900*         FOR THE NIGHTLY RECONCILE JOB (CIRCB910)               *
003000*                                                                *
003100******************************************************************
003200 01  BOOK-RECORD.
003300*        UNIQUE NUMERIC IDENTIFIER ASSIGNED WHEN THE TITLE IS
003400*        FIRST ADDED TO THE CATALOG.  KEY FIELD FOR THE IN-
003500*        MEMORY TABLE SEARCH DONE BY LBC0XVDS.
003600     05  BOOK-ID                     PIC 9(06).
003700*        TITLE, LEFT-JUSTIFIED, TRAILING-SPACE PADDED.
003800     05  BOOK-TITLE                  PIC X(200).
003900*        AUTHOR, LEFT-JUSTIFIED, TRAILING-SPACE PADDED.
004000     05  BOOK-AUTHOR                 PIC X(100).
004100*        13-CHARACTER ISBN, STORED AS GIVEN ON THE ADD-BOOK
004200*        TRANSACTION - NO EDITING OR HYPHEN STRIPPING IS DONE.
004300     05  BOOK-ISBN                   PIC X(13).
004400*        COPIES OWNED BY THE LIBRARY.  MUST BE GREATER THAN
004500*        ZERO - ENFORCED ON ADD-BOOK, NEVER CHANGED THEREAFTER.
004600     05  TOTAL-COPIES                PIC 9(04).
004700*        COPIES CURRENTLY ON THE SHELF.  DECREMENTED BY ONE ON
004800*        EACH SUCCESSFUL BORROW, INCREMENTED BY ONE ON EACH
004900*        SUCCESSFUL RETURN.  RANGE 0 THRU TOTAL-COPIES.
005000     05  AVAILABLE-COPIES            PIC 9(04).
005100*        BOOK-STATUS-FLAGS - RESERVED FOR FUTURE USE BY THE
005200*        ACQUISITIONS SUBSYSTEM (WITHDRAWN / ON-HOLD FLAGS).
005300*        ALWAYS SPACES IN THIS RELEASE - SEE $D3 ABOVE.
005400     05  BOOK-STATUS-FLAGS.
005500         10  BOOK-WITHDRAWN-FLAG     PIC X(01).
005600             88  BOOK-IS-WITHDRAWN       VALUE 'Y'.
005700             88  BOOK-IS-NOT-WITHDRAWN   VALUE 'N'.
005800         10  FILLER                  PIC X(05).
