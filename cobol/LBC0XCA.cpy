000100******************************************************************
000200*                                                                *
000300* CONTROL BLOCK NAME = LBC0XCA                                   *
000400*                                                                *
000500* DESCRIPTIVE NAME = LIBRARY CIRCULATION BATCH -                 *
000600*                    INTER-PROGRAM PARAMETER AREA AND WORKING    *
000700*                    TABLES SHARED BY CALL ... USING             *
000800*                                                                *
000900*-----------------------------------------------------------------
001000*                                                                *
001100* FUNCTION =                                                     *
001200*      THIS COPYBOOK IS COPIED INTO THE LINKAGE SECTION OF       *
001300*      LBC0XVDS, LBC0XFEE, LBC0XSCH AND LBC0XRPT AND INTO THE    *
001400*      WORKING-STORAGE SECTION OF THE CONTROLLER, LBC0XCNT,      *
001500*      WHICH OWNS THE ONE COPY OF EACH AREA FOR THE LIFE OF      *
001600*      THE RUN AND PASSES THEM BY REFERENCE ON EVERY CALL.       *
001700*      THE PARAMETER AREA ITSELF (CA-PARM-AREA) FOLLOWS THE      *
001800*      PILOT'S DISPATCHER/STOCK-MANAGER COMMAREA CONVENTION -    *
001900*      ONE REQUEST-ID FIELD PLUS A SINGLE OPERAND GROUP THAT     *
002000*      IS REDEFINED ONE WAY PER OPERATION.  CA-REQUEST-ID        *
002100*      CARRIES A TWO-DIGIT "CALLED PROGRAM" PREFIX THE SAME WAY  *
002200*      CA-REQUEST-ID DID ON THE PILOT (01 = CONTROLLER, 02 =     *
002300*      DATA STORE, 04 = FEE CALCULATION, 05 = CATALOG SEARCH,    *
002400*      06 = STATUS REPORT).                                      *
002500*                                                                *
002600*-----------------------------------------------------------------
002700*                                                                *
002800* CHANGE ACTIVITY :                                               *
002900*      $SEG(LBC0XCA),COMP(CIRC),PROD(LIBSYS   ):                 *
003000*                                                                *
003100*   PN= REASON   REL YYMMDD HDXXIII : REMARKS                     *
003200*   $D0= CIRC0001 100 930714 HD MEW  : NEW PARAMETER AREA, BASE   *
003300*         APPLICATION - ADD/BORROW/RETURN/SEARCH                 *
003400*   $D1= CIRC0040 105 960602 HD TLF  : ADDED STATUS-REPORT        *
003500*         PARMS AND THE RPT-LINE-TABLE-AREA                      *
003600*   $D2= CIRC0061 110 981109 HD MEW  : Y2K - ALL DATE OPERANDS    *
003700*         BELOW WIDENED TO 8-BYTE YYYYMMDD                       *
003800*   $D3= CIRC0103 130 070822 HD RSK  : CAT-TABLE CAPACITY RAISED  *
003900*         2000 FROM 1000 - BRANCH CONSOLIDATION                  *
004000*   $D4= CIRC0118 135 110415 HD TLF  : LOAN-TABLE CAPACITY RAISED *
004100*         5000 FROM 3000, RPT-PRINT-LINE TABLE ADDED ($D1 FIELD  *
004200*         HAD BEEN A FIXED 40-LINE AREA BEFORE THIS CHANGE)      *
004300*                                                                *
004400******************************************************************
004500*                                                                *
004600*    P A R A M E T E R   A R E A                                 *
004700*                                                                *
004800 01  CA-PARM-AREA.
004900     05  CA-REQUEST-ID               PIC X(06).
005000         88  CA-REQ-ADD-BOOK             VALUE '02ADDB'.
005100         88  CA-REQ-FIND-BOOK            VALUE '02FIND'.
005200         88  CA-REQ-BORROW-BOOK          VALUE '02BORW'.
005300         88  CA-REQ-RETURN-BOOK          VALUE '02RETN'.
005400         88  CA-REQ-COUNT-OPEN-LOANS     VALUE '02CNTL'.
005500         88  CA-REQ-LOAD-TABLES          VALUE '02LOAD'.
005600         88  CA-REQ-SAVE-TABLES          VALUE '02SAVE'.
005700         88  CA-REQ-CALC-FEE             VALUE '04CALC'.
005800         88  CA-REQ-SEARCH-CATALOG       VALUE '05SRCH'.
005900         88  CA-REQ-STATUS-REPORT        VALUE '06STAT'.
006000     05  CA-RETURN-CODE              PIC 9(02).
006100     05  CA-OP-SUCCESS               PIC X(01).
006200         88  CA-OP-WAS-SUCCESSFUL        VALUE 'Y'.
006300         88  CA-OP-WAS-UNSUCCESSFUL      VALUE 'N'.
006400     05  CA-OP-MESSAGE               PIC X(120).
006500*        RUN DATE OF THE CURRENT BATCH, YYYYMMDD - SET ONCE BY
006600*        LBC0XCNT FROM THE JCL PARM CARD AND PASSED DOWN ON
006700*        EVERY CALL THAT NEEDS "TODAY".
006800     05  CA-PROCESS-DATE             PIC 9(08).
006900     05  CA-REQUEST-SPECIFIC         PIC X(330).
007000*                                                                *
007100*    ADD BOOK TO CATALOG (02ADDB) OPERANDS                       *
007200     05  CA-ADD-BOOK-PARMS REDEFINES CA-REQUEST-SPECIFIC.
007300         10  CA-ADD-TITLE            PIC X(200).
007400         10  CA-ADD-AUTHOR           PIC X(100).
007500         10  CA-ADD-ISBN             PIC X(013).
007600         10  CA-ADD-TOTAL-COPIES     PIC 9(004).
007700         10  FILLER                  PIC X(013).
007800*                                                                *
007900*    FIND BOOK BY BOOK-ID (02FIND) OPERANDS - IN/OUT             *
008000     05  CA-FIND-BOOK-PARMS REDEFINES CA-REQUEST-SPECIFIC.
008100         10  CA-FIND-BOOK-ID         PIC 9(006).
008200         10  CA-FIND-FOUND-FLAG      PIC X(001).
008300             88  CA-BOOK-WAS-FOUND       VALUE 'Y'.
008400             88  CA-BOOK-WAS-NOT-FOUND   VALUE 'N'.
008500         10  CA-FIND-TITLE           PIC X(200).
008600         10  CA-FIND-AUTHOR          PIC X(100).
008700         10  CA-FIND-ISBN            PIC X(013).
008800         10  CA-FIND-TOTAL-COPIES    PIC 9(004).
008900         10  CA-FIND-AVAILABLE-COPIES
009000                                     PIC 9(004).
009100         10  FILLER                  PIC X(002).
009200*                                                                *
009300*    BORROW BOOK (02BORW) OPERANDS - IN/OUT                      *
009400     05  CA-BORROW-PARMS REDEFINES CA-REQUEST-SPECIFIC.
009500         10  CA-BOR-PATRON-ID        PIC X(006).
009600         10  CA-BOR-BOOK-ID          PIC 9(006).
009700         10  CA-BOR-DUE-DATE         PIC 9(008).
009800         10  CA-BOR-BOOK-TITLE       PIC X(200).
009900         10  FILLER                  PIC X(110).
010000*                                                                *
010100*    RETURN BOOK (02RETN) OPERANDS - IN                          *
010200     05  CA-RETURN-PARMS REDEFINES CA-REQUEST-SPECIFIC.
010300         10  CA-RET-PATRON-ID        PIC X(006).
010400         10  CA-RET-BOOK-ID          PIC 9(006).
010500         10  FILLER                  PIC X(318).
010600*                                                                *
010700*    COUNT PATRON'S OPEN LOANS (02CNTL) OPERANDS - IN/OUT        *
010800     05  CA-COUNT-LOANS-PARMS REDEFINES CA-REQUEST-SPECIFIC.
010900         10  CA-CNT-PATRON-ID        PIC X(006).
011000         10  CA-CNT-OPEN-LOAN-COUNT  PIC 9(002).
011100         10  FILLER                  PIC X(322).
011200*                                                                *
011300*    LATE-FEE CALCULATION (04CALC) OPERANDS - IN/OUT             *
011400     05  CA-FEE-PARMS REDEFINES CA-REQUEST-SPECIFIC.
011500         10  CA-FEE-PATRON-ID        PIC X(006).
011600         10  CA-FEE-BOOK-ID          PIC 9(006).
011700         10  CA-FEE-AMOUNT           PIC S9(3)V99.
011800         10  CA-FEE-DAYS-OVERDUE     PIC 9(004).
011900         10  CA-FEE-STATUS           PIC X(060).
012000         10  FILLER                  PIC X(253).
012100*                                                                *
012200*    CATALOG SEARCH (05SRCH) OPERANDS - IN/OUT                   *
012300     05  CA-SEARCH-PARMS REDEFINES CA-REQUEST-SPECIFIC.
012400         10  CA-SCH-TYPE             PIC X(008).
012500             88  CA-SCH-BY-TITLE         VALUE 'TITLE   '.
012600             88  CA-SCH-BY-AUTHOR        VALUE 'AUTHOR  '.
012700             88  CA-SCH-BY-ISBN          VALUE 'ISBN    '.
012800         10  CA-SCH-TERM             PIC X(200).
012900         10  CA-SCH-MATCH-COUNT      PIC 9(004).
013000         10  FILLER                  PIC X(118).
013100*                                                                *
013200*    PATRON STATUS REPORT (06STAT) OPERANDS - IN/OUT             *
013300     05  CA-STATUS-PARMS REDEFINES CA-REQUEST-SPECIFIC.
013400         10  CA-STA-PATRON-ID        PIC X(006).
013500         10  CA-STA-OPEN-COUNT       PIC 9(002).
013600         10  CA-STA-TOTAL-FEES       PIC S9(4)V99.
013700         10  FILLER                  PIC X(315).
013800*                                                                *
013900******************************************************************
014000*                                                                *
014100*    C A T A L O G   T A B L E                                   *
014200*    IN-MEMORY IMAGE OF THE BOOKS MASTER - BUILT BY LBC0XVDS AT  *
014300*    LOAD TIME, HELD BY LBC0XCNT FOR THE LIFE OF THE RUN, AND    *
014400*    REWRITTEN TO THE MASTER BY LBC0XVDS AT END OF JOB.          *
014500*                                                                *
014600******************************************************************
014700 01  CAT-TABLE-AREA.
014800     05  CAT-TABLE-COUNT             PIC 9(04) COMP.
014900     05  CAT-TABLE-FULL-SW           PIC X(01) VALUE 'N'.
015000         88  CAT-TABLE-IS-FULL           VALUE 'Y'.
015100*        CAPACITY RAISED TO 2000 TITLES PER $D3 IN THE CHANGE
015200*        LOG ABOVE - SIZE TO THE LARGEST BRANCH CATALOG PLUS
015300*        GROWTH, NOT TO ANY ONE RUN'S TRANSACTION VOLUME.
015400     05  CAT-TABLE OCCURS 2000 TIMES
015500                   INDEXED BY CAT-IDX.
015600         10  CAT-BOOK-ID             PIC 9(06).
015700         10  CAT-TITLE               PIC X(200).
015800         10  CAT-AUTHOR              PIC X(100).
015900         10  CAT-ISBN                PIC X(013).
016000         10  CAT-TOTAL-COPIES        PIC 9(004).
016100         10  CAT-AVAILABLE-COPIES    PIC 9(004).
016200         10  FILLER                  PIC X(006).
016300*                                                                *
016400******************************************************************
016500*                                                                *
016600*    L O A N   T A B L E                                         *
016700*    IN-MEMORY IMAGE OF THE LOANS FILE, IN FILE (CHRONOLOGICAL)  *
016800*    ORDER - THIS IS WHAT "HISTORY ORDER" MEANS THROUGHOUT       *
016900*    LBC0XFEE AND LBC0XRPT.                                      *
017000*                                                                *
017100******************************************************************
017200 01  LOAN-TABLE-AREA.
017300     05  LOAN-TABLE-COUNT            PIC 9(04) COMP.
017400     05  LOAN-TABLE-FULL-SW          PIC X(01) VALUE 'N'.
017500         88  LOAN-TABLE-IS-FULL          VALUE 'Y'.
017600     05  LOAN-TABLE OCCURS 5000 TIMES
017700                    INDEXED BY LOAN-IDX.
017800         10  LN-PATRON-ID            PIC X(006).
017900         10  LN-BOOK-ID              PIC 9(006).
018000         10  LN-BORROW-DATE          PIC 9(008).
018100         10  LN-DUE-DATE             PIC 9(008).
018200         10  LN-RETURN-DATE          PIC 9(008).
018300         10  FILLER                  PIC X(006).
018400*                                                                *
018500******************************************************************
018600*                                                                *
018700*    R E P O R T   P R I N T - L I N E   T A B L E                *
018800*    LBC0XRPT BUILDS THE FULL PATRON STATUS BLOCK INTO THIS      *
018900*    TABLE; LBC0XCNT WRITES LINES 1 THRU RPT-LINE-COUNT TO THE   *
019000*    REPORT FILE.  SEE $D4 ABOVE - THIS REPLACED A FIXED         *
019100*    40-LINE AREA THAT OVERFLOWED ON HEAVY BORROWERS.            *
019200*                                                                *
019300******************************************************************
019400 01  RPT-LINE-TABLE-AREA.
019500     05  RPT-LINE-COUNT              PIC 9(04) COMP.
019600     05  RPT-PRINT-LINE OCCURS 500 TIMES
019700                        INDEXED BY RPT-IDX
019800                        PIC X(132).
