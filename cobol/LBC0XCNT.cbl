000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LBC0XCNT.
000300 AUTHOR.        M E WALKER.
000400 INSTALLATION.  LIBSYS DATA CENTER.
000500 DATE-WRITTEN.  JULY 1993.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900*-----------------------------------------------------------------
001000*
001100* MODULE NAME = LBC0XCNT
001200*
001300* DESCRIPTIVE NAME = LIBRARY CIRCULATION BATCH - CONTROLLER
001400*
001500* FUNCTION =
001600*      TOP-LEVEL PROGRAM OF THE NIGHTLY CIRCULATION RUN.  OWNS
001700*      EVERY SELECT/FD IN THE SUITE.  LOADS THE CATALOG AND LOAN
001800*      MASTERS INTO WORKING STORAGE (VIA LBC0XVDS), READS THE
001900*      TRANSACTIONS FILE ONE REQUEST AT A TIME, DISPATCHES EACH
002000*      REQUEST TO THE APPROPRIATE SUBPROGRAM, WRITES A RESULT
002100*      MESSAGE OR REPORT BLOCK TO THE PRINT FILE FOR EACH, AND
002200*      AT END OF JOB REWRITES THE MASTERS (VIA LBC0XVDS).  THIS
002300*      IS THE SAME CONTROLLER/SUBPROGRAM SHAPE THE PILOT USED
002400*      FOR ITS CICS DISPATCHER AND STOCK-MANAGER, RECAST AS A
002500*      SINGLE BATCH STEP - SEE LBC0XCA FOR THE SHARED PARAMETER
002600*      AREA AND THE CAT-TABLE / LOAN-TABLE WORKING STORAGE THAT
002700*      REPLACES THE ORIGINAL COMMAREA AND VSAM FILES.
002800*
002900*-----------------------------------------------------------------
003000*
003100* ENTRY POINT = LBC0XCNT
003200*
003300*-----------------------------------------------------------------
003400* CHANGE ACTIVITY :
003500*      $MOD(LBC0XCNT),COMP(CIRC),PROD(LIBSYS   ):
003600*
003700*   PN= REASON   REL YYMMDD HDXXIII : REMARKS
003800*   $D0= CIRC0001 100 930714 HD MEW  : NEW - BASE APPLICATION,
003900*         ADD/BORROW/RETURN/SEARCH AGAINST THE TRANSACTIONS FILE
004000*   $D1= CIRC0022 101 940222 HD RSK  : PATRON-ID EDIT CENTRALISED
004100*         HERE INSTEAD OF BEING REPEATED IN EACH REQUEST HANDLER
004200*   $D2= CIRC0040 105 960602 HD TLF  : ADDED 01STAT (PATRON
004300*         STATUS REPORT) DISPATCH, CALLS NEW LBC0XRPT MODULE
004400*   $D3= CIRC0061 110 981109 HD MEW  : Y2K - CA-PROCESS-DATE NOW
004500*         TAKEN FROM THE SYSTEM CLOCK (8-BYTE YYYYMMDD), WAS A
004600*         6-BYTE PARM CARD VALUE KEYED BY OPERATIONS EACH NIGHT
004700*   $D4= CIRC0099 125 021119 HD RSK  : UNRECOGNISED TX-OPERATION-
004800*         CODE NO LONGER ABENDS THE STEP - NOW LOGGED AND
004900*         SKIPPED SO ONE BAD CARD DOES NOT LOSE THE WHOLE RUN
004950*   $D5= CIRC0118 135 110415 HD TLF  : SEARCH AND STATUS PRINT-LINE
004960*         TABLE WRITES NOW ADVANCE TO A NEW PAGE (TOP-OF-FORM) ON
004970*         ROW 1 OF EACH BLOCK AND 1 LINE THEREAFTER - PATRON AND
004980*         TITLE LISTINGS WERE RUNNING TOGETHER ON THE PRINTER
005000*
005100******************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT TRANSACTIONS-FILE ASSIGN TO TRANS
005900            ORGANIZATION IS LINE SEQUENTIAL
006000            FILE STATUS IS WS-TRANS-STATUS.
006100     SELECT REPORT-FILE ASSIGN TO RPTOUT
006200            ORGANIZATION IS LINE SEQUENTIAL
006300            FILE STATUS IS WS-RPTOUT-STATUS.
006400*
006500 DATA DIVISION.
006600 FILE SECTION.
006700 FD  TRANSACTIONS-FILE
006800     LABEL RECORDS ARE STANDARD.
006900     COPY LBC0XTX.
007000 FD  REPORT-FILE
007100     LABEL RECORDS ARE STANDARD.
007200 01  REPORT-LINE.
007210     05  REPORT-LINE-TEXT                PIC X(131).
007220     05  FILLER                          PIC X(001).
007300*
007400 WORKING-STORAGE SECTION.
007410 77  WS-TRIM-TITLE-LEN           PIC S9(04) COMP VALUE 200.
007420 77  WS-REPLY-SUB                PIC S9(04) COMP.
007500 01  WS-HEADER.
007600     05  WS-EYECATCHER           PIC X(16)
007700                                  VALUE 'LBC0XCNT------WS'.
007800     05  FILLER                  PIC X(01).
007900 01  WS-FILE-STATUSES.
008000     05  WS-TRANS-STATUS         PIC X(02) VALUE '00'.
008100     05  WS-RPTOUT-STATUS        PIC X(02) VALUE '00'.
008150     05  FILLER                  PIC X(04) VALUE SPACES.
008200 01  WS-SWITCHES.
008300     05  WS-TRANS-EOF-SW         PIC X(01) VALUE 'N'.
008400         88  WS-NO-MORE-TRANS        VALUE 'Y'.
008450     05  FILLER                  PIC X(05) VALUE SPACES.
008500 01  WS-PATRON-VALIDATE-AREA.
008600     05  WS-PATRON-ID-TO-CHECK   PIC X(06).
008650     05  FILLER                  PIC X(04) VALUE SPACES.
009000 01  WS-TODAY.
009100     05  WS-TODAY-YYYY           PIC 9(04).
009200     05  WS-TODAY-MM             PIC 9(02).
009300     05  WS-TODAY-DD             PIC 9(02).
009400 01  WS-TODAY-R REDEFINES WS-TODAY       PIC 9(08).
009500 01  WS-DATE-DASH-WORK.
009600     05  WS-DD-YYYY              PIC 9(04).
009700     05  WS-DD-DASH1             PIC X(01) VALUE '-'.
009800     05  WS-DD-MM                PIC 9(02).
009900     05  WS-DD-DASH2             PIC X(01) VALUE '-'.
010000     05  WS-DD-DD                PIC 9(02).
010100 01  WS-MESSAGE-AREA.
010200     05  WS-MESSAGE-LINE         PIC X(132).
010250     05  FILLER                  PIC X(04) VALUE SPACES.
010260 01  WS-TRIM-TITLE               PIC X(200).
010280 01  WS-RET-FEE-EDIT             PIC $Z,ZZ9.99.
010290 01  WS-RET-DAYS-EDIT            PIC ZZZ9.
010400*
010500     COPY LBC0XCA.
010600*
010700******************************************************************
010800*    P R O C E D U R E S
010900******************************************************************
011000 PROCEDURE DIVISION.
011100*
011200 0000-MAINLINE.
011300     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
011400     PERFORM 2000-PROCESS-ONE-TRANSACTION THRU 2000-EXIT
011500         UNTIL WS-NO-MORE-TRANS.
011600     PERFORM 9000-TERMINATE THRU 9000-EXIT.
011700     STOP RUN.
011800*-----------------------------------------------------------------
011900 1000-INITIALIZE.
012000     ACCEPT WS-TODAY-R FROM DATE YYYYMMDD.
012100     MOVE WS-TODAY-R TO CA-PROCESS-DATE.
012200     OPEN INPUT TRANSACTIONS-FILE.
012300     OPEN OUTPUT REPORT-FILE.
012400     MOVE '02LOAD' TO CA-REQUEST-ID.
012500     CALL 'LBC0XVDS' USING CA-PARM-AREA
012600                           CAT-TABLE-AREA
012700                           LOAN-TABLE-AREA.
012800     READ TRANSACTIONS-FILE
012900         AT END
013000             MOVE 'Y' TO WS-TRANS-EOF-SW
013100     END-READ.
013200 1000-EXIT.
013300     EXIT.
013400*-----------------------------------------------------------------
013500 2000-PROCESS-ONE-TRANSACTION.
013600     MOVE SPACES TO WS-MESSAGE-LINE.
013700     EVALUATE TRUE
013800         WHEN TX-OP-ADD-BOOK
013900             PERFORM 2200-ADD-BOOK THRU 2200-EXIT
014000         WHEN TX-OP-BORROW-BOOK
014100             PERFORM 2300-BORROW-BOOK THRU 2300-EXIT
014200         WHEN TX-OP-RETURN-BOOK
014300             PERFORM 2400-RETURN-BOOK THRU 2400-EXIT
014400         WHEN TX-OP-SEARCH-CATALOG
014500             PERFORM 2500-SEARCH-CATALOG THRU 2500-EXIT
014600         WHEN TX-OP-STATUS-REPORT
014700             PERFORM 2600-STATUS-REPORT THRU 2600-EXIT
014800         WHEN OTHER
014900             STRING 'UNRECOGNISED TRANSACTION CODE: '
015000                        DELIMITED BY SIZE
015100                    TX-OPERATION-CODE   DELIMITED BY SIZE
015200                 INTO WS-MESSAGE-LINE
015300             END-STRING
015400             WRITE REPORT-LINE FROM WS-MESSAGE-LINE
015450                 AFTER ADVANCING 1 LINE
015500     END-EVALUATE.
015600     READ TRANSACTIONS-FILE
015700         AT END
015800             MOVE 'Y' TO WS-TRANS-EOF-SW
015900     END-READ.
016000 2000-EXIT.
016100     EXIT.
016200*-----------------------------------------------------------------
016300*
016400*    VALIDATE-PATRON-ID - SHARED BY BORROW, RETURN AND SEARCH-
016500*    ADJACENT PARAGRAPHS.  ON ENTRY, MOVE THE CANDIDATE PATRON
016600*    ID TO WS-PATRON-ID-TO-CHECK.  ON EXIT CA-OP-SUCCESS/
016700*    CA-OP-MESSAGE ARE SET WHEN THE ID IS REJECTED.
016800*
016900 2100-VALIDATE-PATRON-ID.
017000     MOVE 'Y' TO CA-OP-SUCCESS.
017100     IF WS-PATRON-ID-TO-CHECK IS NUMERIC
017200         CONTINUE
017300     ELSE
017400         MOVE 'N' TO CA-OP-SUCCESS
017500         MOVE 'Invalid patron ID. Must be exactly 6 digits.'
017600             TO CA-OP-MESSAGE
017700     END-IF.
017800 2100-EXIT.
017900     EXIT.
018000*-----------------------------------------------------------------
018100*
018200*    ADD-BOOK (01ADDB) - PASS THE TRANSACTION OPERANDS STRAIGHT
018300*    THROUGH TO THE DATA STORE; ALL SEVEN VALIDATIONS LIVE THERE
018400*    WITH THE TABLE THEY NEED TO CHECK FOR A DUPLICATE ISBN.
018500*
018600 2200-ADD-BOOK.
018700     MOVE '02ADDB'           TO CA-REQUEST-ID.
018800     MOVE TX-ADD-TITLE       TO CA-ADD-TITLE.
018900     MOVE TX-ADD-AUTHOR      TO CA-ADD-AUTHOR.
019000     MOVE TX-ADD-ISBN        TO CA-ADD-ISBN.
019100     MOVE TX-ADD-TOTAL-COPIES
019200                             TO CA-ADD-TOTAL-COPIES.
019300     CALL 'LBC0XVDS' USING CA-PARM-AREA
019400                           CAT-TABLE-AREA
019500                           LOAN-TABLE-AREA.
019600     STRING 'ADD BOOK    : ' DELIMITED BY SIZE
019700            CA-OP-MESSAGE    DELIMITED BY SIZE
019800         INTO WS-MESSAGE-LINE
019900     END-STRING.
020000     WRITE REPORT-LINE FROM WS-MESSAGE-LINE
020050         AFTER ADVANCING 1 LINE.
020100 2200-EXIT.
020200     EXIT.
020300*-----------------------------------------------------------------
020400*
020500*    BORROW-BOOK (01BORW) - PATRON ID, BOOK-FOUND, AVAILABILITY
020600*    AND THE BORROWING LIMIT ARE ALL CHECKED HERE, IN THAT ORDER,
020700*    BEFORE THE DATA STORE IS TOLD TO ACTUALLY WRITE THE LOAN.
020800*
020900 2300-BORROW-BOOK.
021000     MOVE TX-BOR-PATRON-ID TO WS-PATRON-ID-TO-CHECK.
021100     PERFORM 2100-VALIDATE-PATRON-ID THRU 2100-EXIT.
021200     IF CA-OP-WAS-SUCCESSFUL
021300         MOVE '02FIND'          TO CA-REQUEST-ID
021400         MOVE TX-BOR-BOOK-ID    TO CA-FIND-BOOK-ID
021500         CALL 'LBC0XVDS' USING CA-PARM-AREA
021600                               CAT-TABLE-AREA
021700                               LOAN-TABLE-AREA
021800         IF CA-OP-WAS-SUCCESSFUL
021900             IF CA-FIND-AVAILABLE-COPIES = ZERO
022000                 MOVE 'N' TO CA-OP-SUCCESS
022100                 MOVE 'This book is currently not available.'
022200                     TO CA-OP-MESSAGE
022300             ELSE
022400                 MOVE '02CNTL'       TO CA-REQUEST-ID
022500                 MOVE TX-BOR-PATRON-ID TO CA-CNT-PATRON-ID
022600                 CALL 'LBC0XVDS' USING CA-PARM-AREA
022700                                       CAT-TABLE-AREA
022800                                       LOAN-TABLE-AREA
022900*                BUG PRESERVED FROM THE ORIGINAL PILOT - A
023000*                PATRON WITH EXACTLY 5 OPEN LOANS IS LET THROUGH
023100*                TO BORROW A SIXTH BOOK.  DO NOT "FIX" THIS.
023200                 IF CA-CNT-OPEN-LOAN-COUNT > 5
023300                     MOVE 'N' TO CA-OP-SUCCESS
023400                     MOVE
023500         'You have reached the maximum borrowing limit of 5 books.'
023600                         TO CA-OP-MESSAGE
023700                 ELSE
023800                     MOVE '02BORW'        TO CA-REQUEST-ID
023900                     MOVE TX-BOR-PATRON-ID TO CA-BOR-PATRON-ID
024000                     MOVE TX-BOR-BOOK-ID   TO CA-BOR-BOOK-ID
024100                     CALL 'LBC0XVDS' USING CA-PARM-AREA
024200                                           CAT-TABLE-AREA
024300                                           LOAN-TABLE-AREA
024400                     IF CA-OP-WAS-SUCCESSFUL
024500                         PERFORM 2310-FORMAT-BORROW-MSG
024600                             THRU 2310-EXIT
024700                     END-IF
024800                 END-IF
024900             END-IF
025000         END-IF
025100     END-IF.
025200     STRING 'BORROW BOOK : ' DELIMITED BY SIZE
025300            CA-OP-MESSAGE    DELIMITED BY SIZE
025400         INTO WS-MESSAGE-LINE
025500     END-STRING.
025600     WRITE REPORT-LINE FROM WS-MESSAGE-LINE
025650         AFTER ADVANCING 1 LINE.
025700 2300-EXIT.
025800     EXIT.
025900*
026000 2310-FORMAT-BORROW-MSG.
026100     MOVE CA-BOR-DUE-DATE TO WS-TODAY-R.
026200     MOVE WS-TODAY-YYYY TO WS-DD-YYYY.
026300     MOVE WS-TODAY-MM   TO WS-DD-MM.
026400     MOVE WS-TODAY-DD   TO WS-DD-DD.
026450     MOVE CA-BOR-BOOK-TITLE TO WS-TRIM-TITLE.
026470     PERFORM 2320-TRIM-BOR-TITLE THRU 2320-EXIT.
026500     STRING 'Successfully borrowed "' DELIMITED BY SIZE
026510            WS-TRIM-TITLE(1:WS-TRIM-TITLE-LEN) DELIMITED BY SIZE
026520            '". Due date: '            DELIMITED BY SIZE
026700            WS-DATE-DASH-WORK   DELIMITED BY SIZE
026730            '.'                        DELIMITED BY SIZE
026800         INTO CA-OP-MESSAGE
026900     END-STRING.
027000 2310-EXIT.
027100     EXIT.
027110*
027120 2320-TRIM-BOR-TITLE.
027130     MOVE 200 TO WS-TRIM-TITLE-LEN.
027140     PERFORM 2325-TEST-TITLE-POS THRU 2325-EXIT
027150         VARYING WS-TRIM-TITLE-LEN FROM 200 BY -1
027160         UNTIL WS-TRIM-TITLE-LEN < 1
027170            OR WS-TRIM-TITLE(WS-TRIM-TITLE-LEN:1) NOT = SPACE.
027180     IF WS-TRIM-TITLE-LEN < 1
027190         MOVE 1 TO WS-TRIM-TITLE-LEN
027195     END-IF.
027197 2320-EXIT.
027198     EXIT.
027199*
027200 2325-TEST-TITLE-POS.
027210     CONTINUE.
027220 2325-EXIT.
027230     EXIT.
027240*-----------------------------------------------------------------
027300*
027400*    RETURN-BOOK (01RETN) - PATRON ID AND BOOK-FOUND ARE CHECKED
027500*    HERE; "IS THE BOOK ACTUALLY OUT TO THIS PATRON" IS CHECKED
027600*    INSIDE THE DATA STORE BECAUSE ONLY IT HAS THE LOAN TABLE.
027700*    ONCE THE RETURN IS POSTED THE LATE FEE IS CALCULATED AND
027800*    FOLDED INTO THE RESULT MESSAGE.
027900*
028000 2400-RETURN-BOOK.
028100     MOVE TX-RET-PATRON-ID TO WS-PATRON-ID-TO-CHECK.
028200     PERFORM 2100-VALIDATE-PATRON-ID THRU 2100-EXIT.
028300     IF CA-OP-WAS-SUCCESSFUL
028400         MOVE '02FIND'          TO CA-REQUEST-ID
028500         MOVE TX-RET-BOOK-ID    TO CA-FIND-BOOK-ID
028600         CALL 'LBC0XVDS' USING CA-PARM-AREA
028700                               CAT-TABLE-AREA
028800                               LOAN-TABLE-AREA
028900         IF CA-OP-WAS-SUCCESSFUL
029000             MOVE '02RETN'          TO CA-REQUEST-ID
029100             MOVE TX-RET-PATRON-ID  TO CA-RET-PATRON-ID
029200             MOVE TX-RET-BOOK-ID    TO CA-RET-BOOK-ID
029300             CALL 'LBC0XVDS' USING CA-PARM-AREA
029400                                   CAT-TABLE-AREA
029500                                   LOAN-TABLE-AREA
029600             IF CA-OP-WAS-SUCCESSFUL
029700                 MOVE '04CALC'          TO CA-REQUEST-ID
029800                 MOVE TX-RET-PATRON-ID  TO CA-FEE-PATRON-ID
029900                 MOVE TX-RET-BOOK-ID    TO CA-FEE-BOOK-ID
030000                 CALL 'LBC0XFEE' USING CA-PARM-AREA
030100                                       CAT-TABLE-AREA
030200                                       LOAN-TABLE-AREA
030210                 IF CA-FEE-STATUS = 'Fee amount successfully calculated.'
030220                    OR CA-FEE-STATUS = 'Book is not overdue.'
030230                     MOVE CA-FEE-AMOUNT       TO WS-RET-FEE-EDIT
030240                     MOVE CA-FEE-DAYS-OVERDUE TO WS-RET-DAYS-EDIT
030250                     STRING 'Book successfully returned. '
030260                                DELIMITED BY SIZE
030270                            'Late fee: ' DELIMITED BY SIZE
030280                            WS-RET-FEE-EDIT DELIMITED BY SIZE
030290                            ' for ' DELIMITED BY SIZE
030295                            WS-RET-DAYS-EDIT DELIMITED BY SIZE
030297                            ' days overdue.' DELIMITED BY SIZE
030298                         INTO CA-OP-MESSAGE
030299                     END-STRING
030300                 ELSE
030400                     STRING 'Late fees not updated. Error: '
030500                                DELIMITED BY SIZE
030550                            CA-FEE-STATUS   DELIMITED BY SIZE
030600                         INTO CA-OP-MESSAGE
030700                     END-STRING
030750                 END-IF
030800             END-IF
030900         END-IF
031000     END-IF.
031100     STRING 'RETURN BOOK : ' DELIMITED BY SIZE
031200            CA-OP-MESSAGE    DELIMITED BY SIZE
031300         INTO WS-MESSAGE-LINE
031400     END-STRING.
031500     WRITE REPORT-LINE FROM WS-MESSAGE-LINE
031550         AFTER ADVANCING 1 LINE.
031600 2400-EXIT.
031700     EXIT.
031800*-----------------------------------------------------------------
031900*
032000*    SEARCH-CATALOG (01SRCH) - HAND THE REQUEST TO LBC0XSCH,
032100*    THEN PRINT WHATEVER IT BUILT IN THE SHARED PRINT-LINE TABLE.
032200*
032300 2500-SEARCH-CATALOG.
032400     MOVE '05SRCH'         TO CA-REQUEST-ID.
032500     MOVE TX-SCH-TYPE      TO CA-SCH-TYPE.
032600     MOVE TX-SCH-TERM      TO CA-SCH-TERM.
032700     CALL 'LBC0XSCH' USING CA-PARM-AREA
032800                           CAT-TABLE-AREA
032900                           RPT-LINE-TABLE-AREA.
033000     STRING 'SEARCH      : ' DELIMITED BY SIZE
033100            CA-OP-MESSAGE    DELIMITED BY SIZE
033200         INTO WS-MESSAGE-LINE
033300     END-STRING.
033400     WRITE REPORT-LINE FROM WS-MESSAGE-LINE
033450         AFTER ADVANCING 1 LINE.
033500     PERFORM 2900-WRITE-ONE-RPT-LINE THRU 2900-EXIT
033600         VARYING WS-REPLY-SUB FROM 1 BY 1
033700             UNTIL WS-REPLY-SUB > RPT-LINE-COUNT.
033900 2500-EXIT.
034000     EXIT.
034100*-----------------------------------------------------------------
034200*
034300*    STATUS-REPORT (01STAT) - HAND THE REQUEST TO LBC0XRPT, WHICH
034400*    BUILDS THE FULL PATRON BLOCK (HEADER, OPEN LOANS, HISTORY,
034500*    TRAILER) IN THE SHARED PRINT-LINE TABLE; PRINT IT HERE.
034600*
034700 2600-STATUS-REPORT.
034800     MOVE '06STAT'            TO CA-REQUEST-ID.
034900     MOVE TX-STA-PATRON-ID    TO CA-STA-PATRON-ID.
035000     MOVE TX-STA-PATRON-ID    TO WS-PATRON-ID-TO-CHECK.
035100     PERFORM 2100-VALIDATE-PATRON-ID THRU 2100-EXIT.
035200     IF CA-OP-WAS-SUCCESSFUL
035300         MOVE ZERO TO RPT-LINE-COUNT
035400         CALL 'LBC0XRPT' USING CA-PARM-AREA
035500                               CAT-TABLE-AREA
035600                               LOAN-TABLE-AREA
035700                               RPT-LINE-TABLE-AREA
035750         PERFORM 2900-WRITE-ONE-RPT-LINE THRU 2900-EXIT
035760             VARYING WS-REPLY-SUB FROM 1 BY 1
035770                 UNTIL WS-REPLY-SUB > RPT-LINE-COUNT
036200     ELSE
036300         STRING 'STATUS RPT  : ' DELIMITED BY SIZE
036400                CA-OP-MESSAGE    DELIMITED BY SIZE
036500             INTO WS-MESSAGE-LINE
036600         END-STRING
036700         WRITE REPORT-LINE FROM WS-MESSAGE-LINE
036750             AFTER ADVANCING 1 LINE
036800     END-IF.
036900 2600-EXIT.
037000     EXIT.
037050*-----------------------------------------------------------------
037060*
037070*    WRITE-ONE-RPT-LINE - PRINT ONE ROW OF THE SHARED PRINT-LINE
037080*    TABLE.  CALLED FROM BOTH SEARCH AND STATUS REPORT PRINTING.
037082*    ROW 1 OF EACH BLOCK STARTS A FRESH PAGE (TOP-OF-FORM) SO A
037084*    PATRON'S REPORT OR A SEARCH LISTING NEVER SPLITS ACROSS THE
037086*    TAIL OF AN UNRELATED ONE - SEE $D5.
037090*
037095 2900-WRITE-ONE-RPT-LINE.
037096     IF WS-REPLY-SUB = 1
037097         WRITE REPORT-LINE FROM RPT-PRINT-LINE(WS-REPLY-SUB)
037098             AFTER ADVANCING TOP-OF-FORM
037099     ELSE
037110         WRITE REPORT-LINE FROM RPT-PRINT-LINE(WS-REPLY-SUB)
037120             AFTER ADVANCING 1 LINE
037130     END-IF.
037140 2900-EXIT.
037150     EXIT.
037160*-----------------------------------------------------------------
037200 9000-TERMINATE.
037300     MOVE '02SAVE' TO CA-REQUEST-ID.
037400     CALL 'LBC0XVDS' USING CA-PARM-AREA
037500                           CAT-TABLE-AREA
037600                           LOAN-TABLE-AREA.
037700     CLOSE TRANSACTIONS-FILE.
037800     CLOSE REPORT-FILE.
037900 9000-EXIT.
038000     EXIT.
